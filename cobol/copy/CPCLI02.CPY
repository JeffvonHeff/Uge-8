000100******************************************************************
000200*   CPCLI02  -  CLIENTES, SALIDA (CUSTOMERS OUTPUT)              *
000300*   COPIA TAL CUAL DEL ARCHIVO DE ENTRADA, LLAVE YA VALIDADA      *
000400******************************************************************
000500 01  REG-CLI-SAL.
000600     02  CLS-CUSTOMER-ID          PIC 9(06).
000700     02  CLS-FIRST-NAME           PIC X(20).
000800     02  CLS-LAST-NAME            PIC X(20).
000900     02  CLS-EMAIL                PIC X(40).
001000     02  CLS-PHONE                PIC X(20).
001100     02  CLS-STREET               PIC X(40).
001200     02  CLS-CITY                 PIC X(25).
001300     02  CLS-STATE                PIC X(02).
001400     02  CLS-ZIP-CODE             PIC X(10).
001500     02  FILLER                   PIC X(05).
