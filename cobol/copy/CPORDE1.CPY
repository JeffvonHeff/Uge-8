000100******************************************************************
000200*   CPORDE1  -  ORDENES, ENTRADA (ORDERS INPUT)                  *
000300*   TIENDA Y EMPLEADO LLEGAN POR NOMBRE; FECHAS DD/MM/AAAA       *
000400******************************************************************
000500 01  REG-ORD-ENT.
000600     02  ORDE-ORDER-ID            PIC 9(06).
000700     02  ORDE-CUSTOMER-ID         PIC 9(06).
000800     02  ORDE-ORDER-STATUS        PIC 9(01).
000900     02  ORDE-ORDER-DATE          PIC X(10).
001000     02  ORDE-REQUIRED-DATE       PIC X(10).
001100     02  ORDE-SHIPPED-DATE        PIC X(10).
001200     02  ORDE-STORE               PIC X(30).
001300     02  ORDE-STAFF-NAME          PIC X(20).
001400     02  FILLER                   PIC X(05).
