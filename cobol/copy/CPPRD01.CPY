000100******************************************************************
000200*   CPPRD01  -  MAESTRO DE PRODUCTOS (PRODUCTS)                  *
000300*   MISMA ESTRUCTURA EN ENTRADA Y SALIDA                         *
000400******************************************************************
000500 01  REG-PRD.
000600     02  PRD-PRODUCT-ID           PIC 9(06).
000700     02  PRD-PRODUCT-NAME         PIC X(50).
000800     02  PRD-BRAND-ID             PIC 9(04).
000900     02  PRD-CATEGORY-ID          PIC 9(04).
001000     02  PRD-MODEL-YEAR           PIC 9(04).
001100     02  PRD-LIST-PRICE           PIC 9(07)V99.
001200     02  FILLER                   PIC X(05).
