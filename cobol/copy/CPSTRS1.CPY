000100******************************************************************
000200*   CPSTRS1  -  TIENDAS, SALIDA (STORES OUTPUT)                  *
000300*   LLEVA STORE-ID SURROGADO AL FRENTE (VER T1)                  *
000400******************************************************************
000500 01  REG-STR-SAL.
000600     02  STRS-STORE-ID            PIC 9(04).
000700     02  STRS-STORE-NAME          PIC X(30).
000800     02  STRS-PHONE               PIC X(20).
000900     02  STRS-EMAIL               PIC X(40).
001000     02  STRS-STREET              PIC X(40).
001100     02  STRS-CITY                PIC X(25).
001200     02  STRS-STATE               PIC X(02).
001300     02  STRS-ZIP-CODE            PIC X(10).
001400     02  FILLER                   PIC X(05).
