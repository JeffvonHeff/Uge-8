000100******************************************************************
000200*   CPOIT01  -  DETALLE DE ORDEN (ORDER-ITEMS)                   *
000300*   MISMA ESTRUCTURA EN ENTRADA Y SALIDA                         *
000400******************************************************************
000500 01  REG-OIT.
000600     02  OIT-ORDER-ID             PIC 9(06).
000700     02  OIT-ITEM-ID              PIC 9(03).
000800     02  OIT-PRODUCT-ID           PIC 9(06).
000900     02  OIT-QUANTITY             PIC 9(04).
001000     02  OIT-LIST-PRICE           PIC 9(07)V99.
001100     02  OIT-DISCOUNT             PIC 9V99.
001200     02  FILLER                   PIC X(05).
