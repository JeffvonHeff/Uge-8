000100******************************************************************
000200*   CPOIT02  -  DETALLE DE ORDEN, SALIDA (ORDER-ITEMS OUTPUT)    *
000300*   COPIA TAL CUAL DEL ARCHIVO DE ENTRADA, LLAVES YA VALIDADAS   *
000400******************************************************************
000500 01  REG-OIT-SAL.
000600     02  OTS-ORDER-ID             PIC 9(06).
000700     02  OTS-ITEM-ID              PIC 9(03).
000800     02  OTS-PRODUCT-ID           PIC 9(06).
000900     02  OTS-QUANTITY             PIC 9(04).
001000     02  OTS-LIST-PRICE           PIC 9(07)V99.
001100     02  OTS-DISCOUNT             PIC 9V99.
001200     02  FILLER                   PIC X(05).
