000100******************************************************************
000200*   CPPRD02  -  PRODUCTOS, SALIDA (PRODUCTS OUTPUT)              *
000300*   COPIA TAL CUAL DEL ARCHIVO DE ENTRADA, LLAVES YA VALIDADAS    *
000400******************************************************************
000500 01  REG-PRD-SAL.
000600     02  PRS-PRODUCT-ID           PIC 9(06).
000700     02  PRS-PRODUCT-NAME         PIC X(50).
000800     02  PRS-BRAND-ID             PIC 9(04).
000900     02  PRS-CATEGORY-ID          PIC 9(04).
001000     02  PRS-MODEL-YEAR           PIC 9(04).
001100     02  PRS-LIST-PRICE           PIC 9(07)V99.
001200     02  FILLER                   PIC X(05).
