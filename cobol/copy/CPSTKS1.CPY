000100******************************************************************
000200*   CPSTKS1  -  EXISTENCIAS, SALIDA (STOCKS OUTPUT)              *
000300*   NOMBRE DE TIENDA REEMPLAZADO POR SU STORE-ID RESUELTO        *
000400******************************************************************
000500 01  REG-STK-SAL.
000600     02  STKS-STORE-ID            PIC 9(04).
000700     02  STKS-PRODUCT-ID          PIC 9(06).
000800     02  STKS-QUANTITY            PIC 9(05).
000900     02  FILLER                   PIC X(05).
