000100******************************************************************
000200*   CPSTFS1  -  EMPLEADOS, SALIDA (STAFFS OUTPUT)                *
000300*   ORDEN REACOMODADO POR EL SPEC: STAFF-ID, NOMBRE, APELLIDO,   *
000400*   EMAIL, TELEFONO, ACTIVO, CALLE, STORE-ID, MANAGER-ID         *
000500******************************************************************
000600 01  REG-STF-SAL.
000700     02  STFS-STAFF-ID            PIC 9(04).
000800     02  STFS-FIRST-NAME          PIC X(20).
000900     02  STFS-LAST-NAME           PIC X(20).
001000     02  STFS-EMAIL               PIC X(40).
001100     02  STFS-PHONE               PIC X(20).
001200     02  STFS-ACTIVE              PIC 9(01).
001300     02  STFS-STREET              PIC X(40).
001400     02  STFS-STORE-ID            PIC 9(04).
001500     02  STFS-MANAGER-ID          PIC 9(04).
001600     02  FILLER                   PIC X(05).
