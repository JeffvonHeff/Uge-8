000100******************************************************************
000200*   CPCLI01  -  MAESTRO DE CLIENTES (CUSTOMERS)                  *
000300*   MISMA ESTRUCTURA EN ENTRADA Y SALIDA; EL TELEFONO PUEDE      *
000400*   LLEGAR "NULL" DESDE EL ARCHIVO PLANO (VER 900-ES-NULO)       *
000500******************************************************************
000600 01  REG-CLI.
000700     02  CLI-CUSTOMER-ID          PIC 9(06).
000800     02  CLI-FIRST-NAME           PIC X(20).
000900     02  CLI-LAST-NAME            PIC X(20).
001000     02  CLI-EMAIL                PIC X(40).
001100     02  CLI-PHONE                PIC X(20).
001200     02  CLI-STREET               PIC X(40).
001300     02  CLI-CITY                 PIC X(25).
001400     02  CLI-STATE                PIC X(02).
001500     02  CLI-ZIP-CODE             PIC X(10).
001600     02  FILLER                   PIC X(05).
