000100******************************************************************
000200*   CPORDS1  -  ORDENES, SALIDA (ORDERS OUTPUT)                  *
000300*   TIENDA Y EMPLEADO YA RESUELTOS A ID; FECHAS ISO AAAA-MM-DD   *
000400*   WKS-ORD-ERROR DEL PROGRAMA MARCA LLAVE NO RESUELTA (T5)      *
000500******************************************************************
000600 01  REG-ORD-SAL.
000700     02  ORDS-ORDER-ID            PIC 9(06).
000800     02  ORDS-CUSTOMER-ID         PIC 9(06).
000900     02  ORDS-STORE-ID            PIC 9(04).
001000     02  ORDS-STAFF-ID            PIC 9(04).
001100     02  ORDS-ORDER-STATUS        PIC 9(01).
001200     02  ORDS-ORDER-DATE          PIC X(10).
001300     02  ORDS-REQUIRED-DATE       PIC X(10).
001400     02  ORDS-SHIPPED-DATE        PIC X(10).
001500     02  FILLER                   PIC X(05).
