000100******************************************************************
000200*   CPCAT02  -  CATEGORIAS, SALIDA (CATEGORIES OUTPUT)           *
000300*   COPIA TAL CUAL DEL ARCHIVO DE ENTRADA, LLAVE YA VALIDADA      *
000400******************************************************************
000500 01  REG-CAT-SAL.
000600     02  CTS-CATEGORY-ID          PIC 9(04).
000700     02  CTS-CATEGORY-NAME        PIC X(30).
000800     02  FILLER                   PIC X(05).
