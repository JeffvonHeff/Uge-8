000100******************************************************************
000200*   CPSUM01  -  RESUMEN DE ORDENES (ORDER-SUMMARY OUTPUT)        *
000300*   UN REGISTRO POR ORDEN; ORDER-TOTAL REDONDEADO AL ESCRIBIR    *
000400******************************************************************
000500 01  REG-SUM.
000600     02  SUM-ORDER-ID             PIC 9(06).
000700     02  SUM-ORDER-DATE           PIC X(10).
000800     02  SUM-CUSTOMER-ID          PIC 9(06).
000900     02  SUM-CUSTOMER-NAME        PIC X(41).
001000     02  SUM-ORDER-TOTAL          PIC 9(09)V99.
001100     02  FILLER                   PIC X(05).
