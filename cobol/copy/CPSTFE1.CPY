000100******************************************************************
000200*   CPSTFE1  -  EMPLEADOS, ENTRADA (STAFFS INPUT)                *
000300*   SIN LLAVE; EL STAFF-ID SE ASIGNA AL CARGAR (VER T2)          *
000400******************************************************************
000500 01  REG-STF-ENT.
000600     02  STFE-FIRST-NAME          PIC X(20).
000700     02  STFE-LAST-NAME           PIC X(20).
000800     02  STFE-EMAIL               PIC X(40).
000900     02  STFE-PHONE               PIC X(20).
001000     02  STFE-ACTIVE              PIC X(01).
001100     02  STFE-STREET              PIC X(40).
001200     02  STFE-STORE-NAME          PIC X(30).
001300     02  STFE-MANAGER-ID          PIC X(04).
001400     02  FILLER                   PIC X(05).
