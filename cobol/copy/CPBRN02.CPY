000100******************************************************************
000200*   CPBRN02  -  MARCAS, SALIDA (BRANDS OUTPUT)                   *
000300*   COPIA TAL CUAL DEL ARCHIVO DE ENTRADA, LLAVE YA VALIDADA      *
000400******************************************************************
000500 01  REG-BRN-SAL.
000600     02  BRS-BRAND-ID             PIC 9(04).
000700     02  BRS-BRAND-NAME           PIC X(20).
000800     02  FILLER                   PIC X(05).
