000100******************************************************************
000200*   CPSTKE1  -  EXISTENCIAS, ENTRADA (STOCKS INPUT)              *
000300*   LA TIENDA LLEGA POR NOMBRE, SE RESUELVE A STORE-ID (T5)      *
000400******************************************************************
000500 01  REG-STK-ENT.
000600     02  STKE-STORE-NAME          PIC X(30).
000700     02  STKE-PRODUCT-ID          PIC 9(06).
000800     02  STKE-QUANTITY            PIC 9(05).
000900     02  FILLER                   PIC X(05).
