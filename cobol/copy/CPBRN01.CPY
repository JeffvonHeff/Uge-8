000100******************************************************************
000200*   CPBRN01  -  MAESTRO DE MARCAS (BRANDS)                       *
000300*   MISMA ESTRUCTURA EN ENTRADA (EXTRACT) Y SALIDA (TRANSFORM)   *
000400*   PORQUE EL CAMPO SE COPIA TAL CUAL, SOLO SE VALIDA NUMERICO   *
000500******************************************************************
000600 01  REG-BRN.
000700     02  BRN-BRAND-ID             PIC 9(04).
000800     02  BRN-BRAND-NAME           PIC X(20).
000900     02  FILLER                   PIC X(05).
