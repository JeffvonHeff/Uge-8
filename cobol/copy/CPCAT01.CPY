000100******************************************************************
000200*   CPCAT01  -  MAESTRO DE CATEGORIAS (CATEGORIES)               *
000300*   MISMA ESTRUCTURA EN ENTRADA Y SALIDA                         *
000400******************************************************************
000500 01  REG-CAT.
000600     02  CAT-CATEGORY-ID          PIC 9(04).
000700     02  CAT-CATEGORY-NAME        PIC X(30).
000800     02  FILLER                   PIC X(05).
