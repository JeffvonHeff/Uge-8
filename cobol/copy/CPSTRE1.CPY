000100******************************************************************
000200*   CPSTRE1  -  TIENDAS, ENTRADA (STORES INPUT)                  *
000300*   SIN LLAVE; EL STORE-ID SE ASIGNA AL CARGAR (VER T1)          *
000400******************************************************************
000500 01  REG-STR-ENT.
000600     02  STRE-NAME                PIC X(30).
000700     02  STRE-PHONE               PIC X(20).
000800     02  STRE-EMAIL               PIC X(40).
000900     02  STRE-STREET              PIC X(40).
001000     02  STRE-CITY                PIC X(25).
001100     02  STRE-STATE               PIC X(02).
001200     02  STRE-ZIP-CODE            PIC X(10).
001300     02  FILLER                   PIC X(05).
