000100******************************************************************
000200* FECHA       : 02/03/1987                                       *
000300* PROGRAMADOR : CARLOS ENRIQUE SOLORZANO (CES)                   *
000400* APLICACION  : VENTAS AL DETALLE - BICICLETAS                   *
000500* PROGRAMA    : RETLTRN                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA LOS NUEVE ARCHIVOS CRUDOS DE LA TIENDA DE   *
000800*             : BICICLETAS (ORDENES, DETALLE DE ORDEN, CLIENTES, *
000900*             : MARCAS, CATEGORIAS, PRODUCTOS, TIENDAS, EMPLEADOS*
001000*             : Y EXISTENCIAS) Y LOS DEJA LIMPIOS: ASIGNA LLAVES *
001100*             : SURROGADAS A TIENDA Y EMPLEADO, RESUELVE LAS     *
001200*             : REFERENCIAS POR NOMBRE A ESAS LLAVES, Y NORMALIZA*
001300*             : FECHAS Y BANDERAS.                                *
001400* ARCHIVOS    : BRNENT=E,CATENT=E,CLIENT=E,PRDENT=E,STRENT=E,    *
001500*             : STFENT=E,STKENT=E,ORDENT=E,OITENT=E (ENTRADA)    *
001600*             : BRNSAL=S,CATSAL=S,CLISAL=S,PRDSAL=S,STRSAL=S,    *
001700*             : STFSAL=S,STKSAL=S,ORDSAL=S,OITSAL=S (SALIDA)     *
001800* ACCION (ES) : E=EXTRAE, T=TRANSFORMA Y CARGA                   *
001900* INSTALADO   : 02/03/1987                                       *
002000* BPM/RATIONAL: RETL-002                                         *
002100* NOMBRE      : EXTRACCION Y LIMPIEZA DE TABLAS DE VENTAS        *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    RETLTRN.
002500 AUTHOR.        CARLOS ENRIQUE SOLORZANO.
002600 INSTALLATION.  DEPTO DE SISTEMAS - VENTAS AL DETALLE.
002700 DATE-WRITTEN.  02/03/1987.
002800 DATE-COMPILED.
002900 SECURITY.      USO INTERNO - NO DISTRIBUIR.
003000
003100******************************************************************
003200*                 B I T A C O R A   D E   C A M B I O S          *
003300******************************************************************
003400* 02/03/1987  CES  PROGRAMA ORIGINAL. EXTRAE Y LIMPIA LAS NUEVE  *
003500*                  TABLAS PARA EL JOB NOCTURNO DE VENTAS.        *
003600* 14/07/1987  CES  SE AGREGA VALIDACION DE MARCA Y CATEGORIA     *
003700*                  NUMERICAS ANTES DE CARGAR PRODUCTOS.          *
003800* 09/11/1988  RMQ  CORRECCION EN 330-CONVERTIR-FECHA: EL DIA 00  *
003900*                  SE MARCABA VALIDO POR ERROR.                  *
004000* 22/05/1990  CES  SE AGREGA TABLA DE EMPLEADOS CON SOBRESCRITURA*
004100*                  EN DUPLICADOS DE NOMBRE (REGLA T5).            *
004200* 03/02/1992  PDRZ CONTADOR DE TIENDAS Y EMPLEADOS NO ENCONTRADOS*
004300*                  AGREGADO AL REPORTE DE FIN DE JOB.             *
004400* 18/09/1994  CES  SE ESTANDARIZA EL MANEJO DE "NULL" EN 900-ES-  *
004500*                  NULO PARA LOS NUEVE ARCHIVOS DE ENTRADA.       *
004600* 11/01/1996  RMQ  ARREGLO DE LLAVE GERENTE CUANDO VIENE EN       *
004700*                  BLANCO EN VEZ DE "NULL".                       *
004800* 27/08/1998  PDRZ REVISION PARA EL CAMBIO DE SIGLO (Y2K): LAS    *
004900*                  FECHAS DE LA ORDEN SE ALMACENAN CON SIGLO      *
005000*                  COMPLETO AAAA-MM-DD, NO SE RECORTA EL ANIO.    *
005100* 05/02/1999  PDRZ PRUEBAS FINALES DE Y2K SOBRE 330-CONVERTIR-    *
005200*                  FECHA, SIN HALLAZGOS.                          *
005300* 14/06/2001  CES  SE AGREGA BANDERA DE ORDEN CON LLAVE NO        *
005400*                  RESUELTA EN LUGAR DE ABORTAR EL JOB.           *
005500* 19/03/2004  EDRD SE AJUSTA ANCHO DE WKS-TABLA-TIENDAS A 999     *
005600*                  POSICIONES PARA CRECIMIENTO DE LA CADENA.      *
005700* 30/10/2009  EDRD SE AGREGA CONTADOR DE REGISTROS LEIDOS POR     *
005800*                  ARCHIVO AL REPORTE FINAL (TICKET RETL-118).    *
005900* 06/04/2016  LMRZ SE REVISA 900-ES-NULO, NO SE ENCONTRO ERROR    *
006000*                  TRAS EL INCIDENTE DE CARGA DE TELEFONOS.       *
006100* 21/11/2022  EDRD SE DOCUMENTA LA DEPENDENCIA DE RETLSUM SOBRE   *
006200*                  LOS NUEVE ARCHIVOS DE SALIDA DE ESTE PROGRAMA. *
006210* 09/08/2026  CES  131-LEER-CLIENTE NO VERIFICABA "NULL" EN EL    *
006220*                  TELEFONO COMO SI LO HACE 330-CONVERTIR-FECHA; *
006230*                  SE AGREGA EL MISMO CHEQUEO (TICKET RETL-119).  *
006240* 09/08/2026  CES  SE RESTAURAN LOS CAMPOS INSTALADO Y BPM/       *
006250*                  RATIONAL DEL ENCABEZADO (TICKET RETL-120).     *
006260* 09/08/2026  CES  SE VERIFICA FS-xxx DE CADA ARCHIVO TRAS ABRIR/ *
006270*                  LEER/ESCRIBIR; ABORTA COMO EN MIGRACFS.CBL SI  *
006280*                  EL STATUS NO ES 00/10 (TICKET RETL-121).       *
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200******************************************************************
007300*              A R C H I V O S   D E   E N T R A D A
007400******************************************************************
007500     SELECT BRN-ENT  ASSIGN TO BRNENT
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-BRN-ENT.
007800     SELECT CAT-ENT  ASSIGN TO CATENT
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS FS-CAT-ENT.
008100     SELECT CLI-ENT  ASSIGN TO CLIENT
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            FILE STATUS   IS FS-CLI-ENT.
008400     SELECT PRD-ENT  ASSIGN TO PRDENT
008500            ORGANIZATION  IS LINE SEQUENTIAL
008600            FILE STATUS   IS FS-PRD-ENT.
008700     SELECT STR-ENT  ASSIGN TO STRENT
008800            ORGANIZATION  IS LINE SEQUENTIAL
008900            FILE STATUS   IS FS-STR-ENT.
009000     SELECT STF-ENT  ASSIGN TO STFENT
009100            ORGANIZATION  IS LINE SEQUENTIAL
009200            FILE STATUS   IS FS-STF-ENT.
009300     SELECT STK-ENT  ASSIGN TO STKENT
009400            ORGANIZATION  IS LINE SEQUENTIAL
009500            FILE STATUS   IS FS-STK-ENT.
009600     SELECT ORD-ENT  ASSIGN TO ORDENT
009700            ORGANIZATION  IS LINE SEQUENTIAL
009800            FILE STATUS   IS FS-ORD-ENT.
009900     SELECT OIT-ENT  ASSIGN TO OITENT
010000            ORGANIZATION  IS LINE SEQUENTIAL
010100            FILE STATUS   IS FS-OIT-ENT.
010200******************************************************************
010300*              A R C H I V O S   D E   S A L I D A
010400******************************************************************
010500     SELECT BRN-SAL  ASSIGN TO BRNSAL
010600            ORGANIZATION  IS LINE SEQUENTIAL
010700            FILE STATUS   IS FS-BRN-SAL.
010800     SELECT CAT-SAL  ASSIGN TO CATSAL
010900            ORGANIZATION  IS LINE SEQUENTIAL
011000            FILE STATUS   IS FS-CAT-SAL.
011100     SELECT CLI-SAL  ASSIGN TO CLISAL
011200            ORGANIZATION  IS LINE SEQUENTIAL
011300            FILE STATUS   IS FS-CLI-SAL.
011400     SELECT PRD-SAL  ASSIGN TO PRDSAL
011500            ORGANIZATION  IS LINE SEQUENTIAL
011600            FILE STATUS   IS FS-PRD-SAL.
011700     SELECT STR-SAL  ASSIGN TO STRSAL
011800            ORGANIZATION  IS LINE SEQUENTIAL
011900            FILE STATUS   IS FS-STR-SAL.
012000     SELECT STF-SAL  ASSIGN TO STFSAL
012100            ORGANIZATION  IS LINE SEQUENTIAL
012200            FILE STATUS   IS FS-STF-SAL.
012300     SELECT STK-SAL  ASSIGN TO STKSAL
012400            ORGANIZATION  IS LINE SEQUENTIAL
012500            FILE STATUS   IS FS-STK-SAL.
012600     SELECT ORD-SAL  ASSIGN TO ORDSAL
012700            ORGANIZATION  IS LINE SEQUENTIAL
012800            FILE STATUS   IS FS-ORD-SAL.
012900     SELECT OIT-SAL  ASSIGN TO OITSAL
013000            ORGANIZATION  IS LINE SEQUENTIAL
013100            FILE STATUS   IS FS-OIT-SAL.
013200
013300 DATA DIVISION.
013400 FILE SECTION.
013500*1 -->MARCAS (BRANDS), ENTRADA Y SALIDA COPIA TAL CUAL
013600 FD  BRN-ENT.
013700     COPY CPBRN01.
013800 FD  BRN-SAL.
013900     COPY CPBRN02.
014000*2 -->CATEGORIAS (CATEGORIES), ENTRADA Y SALIDA COPIA TAL CUAL
014100 FD  CAT-ENT.
014200     COPY CPCAT01.
014300 FD  CAT-SAL.
014400     COPY CPCAT02.
014500*3 -->CLIENTES (CUSTOMERS), ENTRADA Y SALIDA COPIA TAL CUAL
014600 FD  CLI-ENT.
014700     COPY CPCLI01.
014800 FD  CLI-SAL.
014900     COPY CPCLI02.
015000*4 -->PRODUCTOS (PRODUCTS), ENTRADA Y SALIDA COPIA TAL CUAL
015100 FD  PRD-ENT.
015200     COPY CPPRD01.
015300 FD  PRD-SAL.
015400     COPY CPPRD02.
015500*5 -->TIENDAS (STORES); LA SALIDA LLEVA STORE-ID SURROGADO
015600 FD  STR-ENT.
015700     COPY CPSTRE1.
015800 FD  STR-SAL.
015900     COPY CPSTRS1.
016000*6 -->EMPLEADOS (STAFFS); LA SALIDA LLEVA STAFF-ID SURROGADO
016100 FD  STF-ENT.
016200     COPY CPSTFE1.
016300 FD  STF-SAL.
016400     COPY CPSTFS1.
016500*7 -->EXISTENCIAS (STOCKS); LA SALIDA RESUELVE EL STORE-ID
016600 FD  STK-ENT.
016700     COPY CPSTKE1.
016800 FD  STK-SAL.
016900     COPY CPSTKS1.
017000*8 -->ORDENES (ORDERS); LA SALIDA RESUELVE TIENDA/EMPLEADO Y
017100*    NORMALIZA LAS TRES FECHAS A FORMATO ISO
017200 FD  ORD-ENT.
017300     COPY CPORDE1.
017400 FD  ORD-SAL.
017500     COPY CPORDS1.
017600*9 -->DETALLE DE ORDEN (ORDER-ITEMS), ENTRADA Y SALIDA COPIA
017700 FD  OIT-ENT.
017800     COPY CPOIT01.
017900 FD  OIT-SAL.
018000     COPY CPOIT02.
018100
018200 WORKING-STORAGE SECTION.
018300******************************************************************
018400*           VARIABLES DE FILE STATUS (NO HAY ARCHIVOS CON        *
018500*           LLAVE; TODOS SON LINE SEQUENTIAL)                    *
018600******************************************************************
018700 01  WKS-FILE-STATUS.
018800     02  FS-BRN-ENT                PIC X(02) VALUE "00".
018900     02  FS-CAT-ENT                PIC X(02) VALUE "00".
019000     02  FS-CLI-ENT                PIC X(02) VALUE "00".
019100     02  FS-PRD-ENT                PIC X(02) VALUE "00".
019200     02  FS-STR-ENT                PIC X(02) VALUE "00".
019300     02  FS-STF-ENT                PIC X(02) VALUE "00".
019400     02  FS-STK-ENT                PIC X(02) VALUE "00".
019500     02  FS-ORD-ENT                PIC X(02) VALUE "00".
019600     02  FS-OIT-ENT                PIC X(02) VALUE "00".
019700     02  FS-BRN-SAL                PIC X(02) VALUE "00".
019800     02  FS-CAT-SAL                PIC X(02) VALUE "00".
019900     02  FS-CLI-SAL                PIC X(02) VALUE "00".
020000     02  FS-PRD-SAL                PIC X(02) VALUE "00".
020100     02  FS-STR-SAL                PIC X(02) VALUE "00".
020200     02  FS-STF-SAL                PIC X(02) VALUE "00".
020300     02  FS-STK-SAL                PIC X(02) VALUE "00".
020400     02  FS-ORD-SAL                PIC X(02) VALUE "00".
020500     02  FS-OIT-SAL                PIC X(02) VALUE "00".
020600     02  WKS-FS-CICLO              PIC 9(02) COMP VALUE ZEROS.
020700     02  WKS-FS-ACCION             PIC X(05) VALUE SPACES.
020800     02  FILLER                    PIC X(05).
020900
021000******************************************************************
021100*              RECURSOS DE TRABAJO Y BANDERAS DE FIN             *
021200******************************************************************
021300 01  WKS-BANDERAS.
021400     02  WKS-FIN-LECTURA           PIC X(01) VALUE "N".
021500         88  FIN-DE-ARCHIVO                  VALUE "S".
021600     02  WKS-NULO-FLAG             PIC X(01) VALUE "N".
021700         88  CAMPO-ES-NULO                   VALUE "S".
021800     02  FILLER                    PIC X(05).
021900
022000 01  WKS-CONTADORES-ENTRADA.
022100     02  WKS-LEIDOS-BRN            PIC 9(07) COMP VALUE ZEROS.
022200     02  WKS-LEIDOS-CAT            PIC 9(07) COMP VALUE ZEROS.
022300     02  WKS-LEIDOS-CLI            PIC 9(07) COMP VALUE ZEROS.
022400     02  WKS-LEIDOS-PRD            PIC 9(07) COMP VALUE ZEROS.
022500     02  WKS-LEIDOS-STR            PIC 9(07) COMP VALUE ZEROS.
022600     02  WKS-LEIDOS-STF            PIC 9(07) COMP VALUE ZEROS.
022700     02  WKS-LEIDOS-STK            PIC 9(07) COMP VALUE ZEROS.
022800     02  WKS-LEIDOS-ORD            PIC 9(07) COMP VALUE ZEROS.
022900     02  WKS-LEIDOS-OIT            PIC 9(07) COMP VALUE ZEROS.
023000     02  FILLER                    PIC X(05).
023100
023200 01  WKS-CONTADORES-EXCEPCION.
023300     02  WKS-TIENDAS-NF            PIC 9(07) COMP VALUE ZEROS.
023400     02  WKS-EMPLEADOS-NF          PIC 9(07) COMP VALUE ZEROS.
023500     02  WKS-ORDENES-ERROR         PIC 9(07) COMP VALUE ZEROS.
023600     02  FILLER                    PIC X(05).
023700
023800******************************************************************
023900*   TABLA DE TIENDAS: LLAVE NOMBRE -> STORE-ID SURROGADO (T1)    *
024000******************************************************************
024100 01  WKS-TDA-CONTROL.
024200     02  WKS-TDA-LONG              PIC 9(03) COMP VALUE ZEROS.
024300     02  FILLER                    PIC X(05).
024400 01  WKS-TABLA-TIENDAS.
024500     02  WKS-DATOS-TIENDA OCCURS 0 TO 999 TIMES
024600             DEPENDING ON WKS-TDA-LONG
024700             INDEXED BY WKS-I-TDA.
024800         04  WKS-TDA-NOMBRE        PIC X(30).
024900         04  WKS-TDA-ID            PIC 9(04).
025000
025100******************************************************************
025200*   TABLA DE EMPLEADOS: PRIMER NOMBRE -> STAFF-ID (T2, T5)       *
025300*   SI DOS EMPLEADOS COMPARTEN NOMBRE, EL ULTIMO CARGADO GANA    *
025400******************************************************************
025500 01  WKS-EMP-CONTROL.
025600     02  WKS-EMP-LONG              PIC 9(03) COMP VALUE ZEROS.
025700     02  FILLER                    PIC X(05).
025800 01  WKS-TABLA-EMPLEADOS.
025900     02  WKS-DATOS-EMPLEADO OCCURS 0 TO 999 TIMES
026000             DEPENDING ON WKS-EMP-LONG
026100             INDEXED BY WKS-I-EMP.
026200         04  WKS-EMP-NOMBRE        PIC X(20).
026300         04  WKS-EMP-ID            PIC 9(04).
026400
026500******************************************************************
026600*   REDEFINE 1 - AREA DE TRABAJO PARA LAS TRES FECHAS DE ORDEN   *
026700*   (ORDER-DATE, REQUIRED-DATE, SHIPPED-DATE USAN LA MISMA AREA  *
026800*   PORQUE SE CONVIERTEN UNA A LA VEZ -- VER 330-CONVERTIR-FECHA*
026900******************************************************************
027000 01  WKS-FECHA-TRABAJO.
027100     02  WKS-FEC-CRUDA             PIC X(10).
027200     02  WKS-FEC-ISO               PIC X(10).
027300     02  WKS-FEC-VALIDA            PIC X(01) VALUE "N".
027400         88  FECHA-ES-VALIDA                 VALUE "S".
027500 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
027600     02  WKS-FEC-DIA               PIC X(02).
027700     02  FILLER                    PIC X(01).
027800     02  WKS-FEC-MES               PIC X(02).
027900     02  FILLER                    PIC X(01).
028000     02  WKS-FEC-ANIO              PIC X(04).
028100     02  FILLER                    PIC X(11).
028200
028300******************************************************************
028400*   REDEFINE 2 - PRUEBA NUMERICA DEL MANAGER-ID (T4)             *
028500******************************************************************
028600 01  WKS-GERENTE-TRABAJO.
028700     02  WKS-GER-TEXTO             PIC X(04) VALUE SPACES.
028800     02  FILLER                    PIC X(05).
028900 01  WKS-GERENTE-TRABAJO-R REDEFINES WKS-GERENTE-TRABAJO.
029000     02  WKS-GER-NUMERO            PIC 9(04).
029100
029200******************************************************************
029300*   REDEFINE 3 - VERIFICACION RAPIDA DEL LITERAL "NULL" (E1)     *
029400******************************************************************
029500 01  WKS-CAMPO-VERIFICA.
029600     02  WKS-CAMPO-40              PIC X(40) VALUE SPACES.
029700 01  WKS-CAMPO-VERIFICA-R REDEFINES WKS-CAMPO-VERIFICA.
029800     02  WKS-CAMPO-4               PIC X(04).
029900     02  FILLER                    PIC X(36).
030000
030100******************************************************************
030200*              INDICES Y RECURSOS VARIOS DE TRABAJO              *
030300******************************************************************
030400 01  WKS-VARIABLES-TRABAJO.
030500     02  WKS-I                     PIC 9(03) COMP VALUE ZEROS.
030600     02  WKS-ENCONTRADO            PIC X(01) VALUE "N".
030700         88  LLAVE-ENCONTRADA                VALUE "S".
030800     02  WKS-TDA-ID-RESUELTO       PIC 9(04) VALUE ZEROS.
030900     02  WKS-EMP-ID-RESUELTO       PIC 9(04) VALUE ZEROS.
031000     02  WKS-NOMBRE-TIENDA-BUSCA   PIC X(30) VALUE SPACES.
031100     02  WKS-NOMBRE-EMPL-BUSCA     PIC X(20) VALUE SPACES.
031200     02  FILLER                    PIC X(05).
031300
031400 PROCEDURE DIVISION.
031500 000-MAIN SECTION.
031600     PERFORM 100-CARGAR-MARCAS       THRU 100-CARGAR-MARCAS-E
031700     PERFORM 110-CARGAR-CATEGORIAS   THRU 110-CARGAR-CATEGORIAS-E
031800     PERFORM 120-CARGAR-TIENDAS      THRU 120-CARGAR-TIENDAS-E
031900     PERFORM 130-CARGAR-CLIENTES     THRU 130-CARGAR-CLIENTES-E
032000     PERFORM 140-CARGAR-PRODUCTOS    THRU 140-CARGAR-PRODUCTOS-E
032100     PERFORM 150-CARGAR-EMPLEADOS    THRU 150-CARGAR-EMPLEADOS-E
032200     PERFORM 160-CARGAR-EXISTENCIAS  THRU 160-CARGAR-EXISTENCIAS-E
032300     PERFORM 170-CARGAR-ORDENES      THRU 170-CARGAR-ORDENES-E
032400     PERFORM 180-CARGAR-DETALLES     THRU 180-CARGAR-DETALLES-E
032500     PERFORM 900-REPORTE-FINAL       THRU 900-REPORTE-FINAL-E
032600     STOP RUN.
032700 000-MAIN-E.
032800     EXIT.
032900
033000******************************************************************
033100*  1. MARCAS - COPIA TAL CUAL, VALIDA BRAND-ID NUMERICO           *
033200******************************************************************
033300 100-CARGAR-MARCAS SECTION.
033400     DISPLAY "RETLTRN: LEYENDO ARCHIVO DE MARCAS (BRANDS)".
033500     OPEN INPUT BRN-ENT
033600     MOVE "OPEN " TO WKS-FS-ACCION
033700     MOVE 01 TO WKS-FS-CICLO
033800     PERFORM 910-VERIFICAR-FILE-STATUS
033900         THRU 910-VERIFICAR-FILE-STATUS-E
034000     OPEN OUTPUT BRN-SAL
034100     MOVE "OPEN " TO WKS-FS-ACCION
034200     MOVE 10 TO WKS-FS-CICLO
034300     PERFORM 910-VERIFICAR-FILE-STATUS
034400         THRU 910-VERIFICAR-FILE-STATUS-E
034500     MOVE "N" TO WKS-FIN-LECTURA
034600
034700     PERFORM 101-LEER-MARCA THRU 101-LEER-MARCA-E
034800         UNTIL FIN-DE-ARCHIVO
034900
035000     CLOSE BRN-ENT BRN-SAL
035100     DISPLAY "RETLTRN: MARCAS LEIDAS.......... "
035200             WKS-LEIDOS-BRN.
035300 100-CARGAR-MARCAS-E.
035400     EXIT.
035500
035600 101-LEER-MARCA SECTION.
035700     READ BRN-ENT
035800         AT END
035900             MOVE "S" TO WKS-FIN-LECTURA
036000         NOT AT END
036100             ADD 1 TO WKS-LEIDOS-BRN
036200             IF BRN-BRAND-ID IS NOT NUMERIC
036300                MOVE ZEROS TO BRN-BRAND-ID
036400             END-IF
036500             MOVE BRN-BRAND-ID    TO BRS-BRAND-ID
036600             MOVE BRN-BRAND-NAME  TO BRS-BRAND-NAME
036700             WRITE REG-BRN-SAL
036800             MOVE "WRITE" TO WKS-FS-ACCION
036900             MOVE 10 TO WKS-FS-CICLO
037000             PERFORM 910-VERIFICAR-FILE-STATUS
037100                 THRU 910-VERIFICAR-FILE-STATUS-E
037200     END-READ.
037300     MOVE "READ " TO WKS-FS-ACCION
037400     MOVE 01 TO WKS-FS-CICLO
037500     PERFORM 910-VERIFICAR-FILE-STATUS
037600         THRU 910-VERIFICAR-FILE-STATUS-E
037700 101-LEER-MARCA-E.
037800     EXIT.
037900
038000******************************************************************
038100*  1. CATEGORIAS - COPIA TAL CUAL, VALIDA CATEGORY-ID NUMERICO    *
038200******************************************************************
038300 110-CARGAR-CATEGORIAS SECTION.
038400     DISPLAY "RETLTRN: LEYENDO ARCHIVO DE CATEGORIAS (CATEGORIES)".
038500     OPEN INPUT CAT-ENT
038600     MOVE "OPEN " TO WKS-FS-ACCION
038700     MOVE 02 TO WKS-FS-CICLO
038800     PERFORM 910-VERIFICAR-FILE-STATUS
038900         THRU 910-VERIFICAR-FILE-STATUS-E
039000     OPEN OUTPUT CAT-SAL
039100     MOVE "OPEN " TO WKS-FS-ACCION
039200     MOVE 11 TO WKS-FS-CICLO
039300     PERFORM 910-VERIFICAR-FILE-STATUS
039400         THRU 910-VERIFICAR-FILE-STATUS-E
039500     MOVE "N" TO WKS-FIN-LECTURA
039600
039700     PERFORM 111-LEER-CATEGORIA THRU 111-LEER-CATEGORIA-E
039800         UNTIL FIN-DE-ARCHIVO
039900
040000     CLOSE CAT-ENT CAT-SAL
040100     DISPLAY "RETLTRN: CATEGORIAS LEIDAS...... "
040200             WKS-LEIDOS-CAT.
040300 110-CARGAR-CATEGORIAS-E.
040400     EXIT.
040500
040600 111-LEER-CATEGORIA SECTION.
040700     READ CAT-ENT
040800         AT END
040900             MOVE "S" TO WKS-FIN-LECTURA
041000         NOT AT END
041100             ADD 1 TO WKS-LEIDOS-CAT
041200             IF CAT-CATEGORY-ID IS NOT NUMERIC
041300                MOVE ZEROS TO CAT-CATEGORY-ID
041400             END-IF
041500             MOVE CAT-CATEGORY-ID    TO CTS-CATEGORY-ID
041600             MOVE CAT-CATEGORY-NAME  TO CTS-CATEGORY-NAME
041700             WRITE REG-CAT-SAL
041800             MOVE "WRITE" TO WKS-FS-ACCION
041900             MOVE 11 TO WKS-FS-CICLO
042000             PERFORM 910-VERIFICAR-FILE-STATUS
042100                 THRU 910-VERIFICAR-FILE-STATUS-E
042200     END-READ.
042300     MOVE "READ " TO WKS-FS-ACCION
042400     MOVE 02 TO WKS-FS-CICLO
042500     PERFORM 910-VERIFICAR-FILE-STATUS
042600         THRU 910-VERIFICAR-FILE-STATUS-E
042700 111-LEER-CATEGORIA-E.
042800     EXIT.
042900
043000******************************************************************
043100*  2. TIENDAS - ASIGNA STORE-ID 1,2,3... (T1) Y CONSTRUYE LA      *
043200*     TABLA DE BUSQUEDA POR NOMBRE PARA EMPLEADOS/EXISTENCIAS/    *
043300*     ORDENES                                                    *
043400******************************************************************
043500 120-CARGAR-TIENDAS SECTION.
043600     DISPLAY "RETLTRN: LEYENDO ARCHIVO DE TIENDAS (STORES)".
043700     OPEN INPUT STR-ENT
043800     MOVE "OPEN " TO WKS-FS-ACCION
043900     MOVE 03 TO WKS-FS-CICLO
044000     PERFORM 910-VERIFICAR-FILE-STATUS
044100         THRU 910-VERIFICAR-FILE-STATUS-E
044200     OPEN OUTPUT STR-SAL
044300     MOVE "OPEN " TO WKS-FS-ACCION
044400     MOVE 12 TO WKS-FS-CICLO
044500     PERFORM 910-VERIFICAR-FILE-STATUS
044600         THRU 910-VERIFICAR-FILE-STATUS-E
044700     MOVE "N" TO WKS-FIN-LECTURA
044800     MOVE ZEROS TO WKS-TDA-LONG
044900
045000     PERFORM 121-LEER-TIENDA THRU 121-LEER-TIENDA-E
045100         UNTIL FIN-DE-ARCHIVO
045200
045300     CLOSE STR-ENT STR-SAL
045400     DISPLAY "RETLTRN: TIENDAS LEIDAS......... "
045500             WKS-LEIDOS-STR.
045600 120-CARGAR-TIENDAS-E.
045700     EXIT.
045800
045900 121-LEER-TIENDA SECTION.
046000     READ STR-ENT
046100         AT END
046200             MOVE "S" TO WKS-FIN-LECTURA
046300         NOT AT END
046400             ADD 1 TO WKS-LEIDOS-STR
046500             ADD 1 TO WKS-TDA-LONG
046600             MOVE WKS-TDA-LONG          TO STRS-STORE-ID
046700             MOVE STRE-NAME             TO STRS-STORE-NAME
046800             MOVE STRE-PHONE           TO STRS-PHONE
046900             MOVE STRE-EMAIL           TO STRS-EMAIL
047000             MOVE STRE-STREET         TO STRS-STREET
047100             MOVE STRE-CITY            TO STRS-CITY
047200             MOVE STRE-STATE           TO STRS-STATE
047300             MOVE STRE-ZIP-CODE       TO STRS-ZIP-CODE
047400             WRITE REG-STR-SAL
047500             MOVE "WRITE" TO WKS-FS-ACCION
047600             MOVE 12 TO WKS-FS-CICLO
047700             PERFORM 910-VERIFICAR-FILE-STATUS
047800                 THRU 910-VERIFICAR-FILE-STATUS-E
047900             MOVE STRE-NAME             TO WKS-TDA-NOMBRE(WKS-TDA-LONG)
048000             MOVE WKS-TDA-LONG          TO WKS-TDA-ID(WKS-TDA-LONG)
048100     END-READ.
048200     MOVE "READ " TO WKS-FS-ACCION
048300     MOVE 03 TO WKS-FS-CICLO
048400     PERFORM 910-VERIFICAR-FILE-STATUS
048500         THRU 910-VERIFICAR-FILE-STATUS-E
048600 121-LEER-TIENDA-E.
048700     EXIT.
048800
048900******************************************************************
049000*  3. CLIENTES - COPIA TAL CUAL, VALIDA CUSTOMER-ID NUMERICO      *
049100******************************************************************
049200 130-CARGAR-CLIENTES SECTION.
049300     DISPLAY "RETLTRN: LEYENDO ARCHIVO DE CLIENTES (CUSTOMERS)".
049400     OPEN INPUT CLI-ENT
049500     MOVE "OPEN " TO WKS-FS-ACCION
049600     MOVE 04 TO WKS-FS-CICLO
049700     PERFORM 910-VERIFICAR-FILE-STATUS
049800         THRU 910-VERIFICAR-FILE-STATUS-E
049900     OPEN OUTPUT CLI-SAL
050000     MOVE "OPEN " TO WKS-FS-ACCION
050100     MOVE 13 TO WKS-FS-CICLO
050200     PERFORM 910-VERIFICAR-FILE-STATUS
050300         THRU 910-VERIFICAR-FILE-STATUS-E
050400     MOVE "N" TO WKS-FIN-LECTURA
050500
050600     PERFORM 131-LEER-CLIENTE THRU 131-LEER-CLIENTE-E
050700         UNTIL FIN-DE-ARCHIVO
050800
050900     CLOSE CLI-ENT CLI-SAL
051000     DISPLAY "RETLTRN: CLIENTES LEIDOS........ "
051100             WKS-LEIDOS-CLI.
051200 130-CARGAR-CLIENTES-E.
051300     EXIT.
051400
051500 131-LEER-CLIENTE SECTION.
051600     READ CLI-ENT
051700         AT END
051800             MOVE "S" TO WKS-FIN-LECTURA
051900         NOT AT END
052000             ADD 1 TO WKS-LEIDOS-CLI
052100             IF CLI-CUSTOMER-ID IS NOT NUMERIC
052200                MOVE ZEROS TO CLI-CUSTOMER-ID
052300             END-IF
052400             MOVE CLI-CUSTOMER-ID TO CLS-CUSTOMER-ID
052500             MOVE CLI-FIRST-NAME  TO CLS-FIRST-NAME
052600             MOVE CLI-LAST-NAME   TO CLS-LAST-NAME
052700             MOVE CLI-EMAIL       TO CLS-EMAIL
052800*            E1: EL TELEFONO TAMBIEN PUEDE VENIR "NULL", IGUAL
052900*            QUE LAS FECHAS - SE VERIFICA CON 900-ES-NULO.
053000             MOVE CLI-PHONE TO WKS-CAMPO-40
053100             PERFORM 900-ES-NULO THRU 900-ES-NULO-E
053200             IF CAMPO-ES-NULO
053300                MOVE SPACES    TO CLS-PHONE
053400             ELSE
053500                MOVE CLI-PHONE TO CLS-PHONE
053600             END-IF
053700             MOVE CLI-STREET      TO CLS-STREET
053800             MOVE CLI-CITY        TO CLS-CITY
053900             MOVE CLI-STATE       TO CLS-STATE
054000             MOVE CLI-ZIP-CODE    TO CLS-ZIP-CODE
054100             WRITE REG-CLI-SAL
054200             MOVE "WRITE" TO WKS-FS-ACCION
054300             MOVE 13 TO WKS-FS-CICLO
054400             PERFORM 910-VERIFICAR-FILE-STATUS
054500                 THRU 910-VERIFICAR-FILE-STATUS-E
054600     END-READ.
054700     MOVE "READ " TO WKS-FS-ACCION
054800     MOVE 04 TO WKS-FS-CICLO
054900     PERFORM 910-VERIFICAR-FILE-STATUS
055000         THRU 910-VERIFICAR-FILE-STATUS-E
055100 131-LEER-CLIENTE-E.
055200     EXIT.
055300
055400******************************************************************
055500*  4. PRODUCTOS - COPIA TAL CUAL, VALIDA LLAVES Y PRECIO          *
055600******************************************************************
055700 140-CARGAR-PRODUCTOS SECTION.
055800     DISPLAY "RETLTRN: LEYENDO ARCHIVO DE PRODUCTOS (PRODUCTS)".
055900     OPEN INPUT PRD-ENT
056000     MOVE "OPEN " TO WKS-FS-ACCION
056100     MOVE 05 TO WKS-FS-CICLO
056200     PERFORM 910-VERIFICAR-FILE-STATUS
056300         THRU 910-VERIFICAR-FILE-STATUS-E
056400     OPEN OUTPUT PRD-SAL
056500     MOVE "OPEN " TO WKS-FS-ACCION
056600     MOVE 14 TO WKS-FS-CICLO
056700     PERFORM 910-VERIFICAR-FILE-STATUS
056800         THRU 910-VERIFICAR-FILE-STATUS-E
056900     MOVE "N" TO WKS-FIN-LECTURA
057000
057100     PERFORM 141-LEER-PRODUCTO THRU 141-LEER-PRODUCTO-E
057200         UNTIL FIN-DE-ARCHIVO
057300
057400     CLOSE PRD-ENT PRD-SAL
057500     DISPLAY "RETLTRN: PRODUCTOS LEIDOS....... "
057600             WKS-LEIDOS-PRD.
057700 140-CARGAR-PRODUCTOS-E.
057800     EXIT.
057900
058000 141-LEER-PRODUCTO SECTION.
058100     READ PRD-ENT
058200         AT END
058300             MOVE "S" TO WKS-FIN-LECTURA
058400         NOT AT END
058500             ADD 1 TO WKS-LEIDOS-PRD
058600             IF PRD-PRODUCT-ID IS NOT NUMERIC
058700                MOVE ZEROS TO PRD-PRODUCT-ID
058800             END-IF
058900             IF PRD-BRAND-ID IS NOT NUMERIC
059000                MOVE ZEROS TO PRD-BRAND-ID
059100             END-IF
059200             IF PRD-CATEGORY-ID IS NOT NUMERIC
059300                MOVE ZEROS TO PRD-CATEGORY-ID
059400             END-IF
059500             IF PRD-MODEL-YEAR IS NOT NUMERIC
059600                MOVE ZEROS TO PRD-MODEL-YEAR
059700             END-IF
059800             MOVE PRD-PRODUCT-ID     TO PRS-PRODUCT-ID
059900             MOVE PRD-PRODUCT-NAME   TO PRS-PRODUCT-NAME
060000             MOVE PRD-BRAND-ID       TO PRS-BRAND-ID
060100             MOVE PRD-CATEGORY-ID    TO PRS-CATEGORY-ID
060200             MOVE PRD-MODEL-YEAR     TO PRS-MODEL-YEAR
060300             MOVE PRD-LIST-PRICE     TO PRS-LIST-PRICE
060400             WRITE REG-PRD-SAL
060500             MOVE "WRITE" TO WKS-FS-ACCION
060600             MOVE 14 TO WKS-FS-CICLO
060700             PERFORM 910-VERIFICAR-FILE-STATUS
060800                 THRU 910-VERIFICAR-FILE-STATUS-E
060900     END-READ.
061000     MOVE "READ " TO WKS-FS-ACCION
061100     MOVE 05 TO WKS-FS-CICLO
061200     PERFORM 910-VERIFICAR-FILE-STATUS
061300         THRU 910-VERIFICAR-FILE-STATUS-E
061400 141-LEER-PRODUCTO-E.
061500     EXIT.
061600
061700******************************************************************
061800*  5. EMPLEADOS - ASIGNA STAFF-ID 1,2,3... (T2), EL ACTIVO        *
061900*     AUSENTE SE TRATA COMO 0 (T3), EL MANAGER-ID NO NUMERICO O   *
062000*     AUSENTE SE TRATA COMO 0 (T4), SE RESUELVE EL STORE-ID Y     *
062100*     SE CONSTRUYE LA TABLA DE BUSQUEDA POR PRIMER NOMBRE (T5)    *
062200******************************************************************
062300 150-CARGAR-EMPLEADOS SECTION.
062400     DISPLAY "RETLTRN: LEYENDO ARCHIVO DE EMPLEADOS (STAFFS)".
062500     OPEN INPUT STF-ENT
062600     MOVE "OPEN " TO WKS-FS-ACCION
062700     MOVE 06 TO WKS-FS-CICLO
062800     PERFORM 910-VERIFICAR-FILE-STATUS
062900         THRU 910-VERIFICAR-FILE-STATUS-E
063000     OPEN OUTPUT STF-SAL
063100     MOVE "OPEN " TO WKS-FS-ACCION
063200     MOVE 15 TO WKS-FS-CICLO
063300     PERFORM 910-VERIFICAR-FILE-STATUS
063400         THRU 910-VERIFICAR-FILE-STATUS-E
063500     MOVE "N" TO WKS-FIN-LECTURA
063600     MOVE ZEROS TO WKS-EMP-LONG
063700
063800     PERFORM 151-LEER-EMPLEADO THRU 151-LEER-EMPLEADO-E
063900         UNTIL FIN-DE-ARCHIVO
064000
064100     CLOSE STF-ENT STF-SAL
064200     DISPLAY "RETLTRN: EMPLEADOS LEIDOS....... "
064300             WKS-LEIDOS-STF.
064400 150-CARGAR-EMPLEADOS-E.
064500     EXIT.
064600
064700 151-LEER-EMPLEADO SECTION.
064800     READ STF-ENT
064900         AT END
065000             MOVE "S" TO WKS-FIN-LECTURA
065100         NOT AT END
065200             ADD 1 TO WKS-LEIDOS-STF
065300             ADD 1 TO WKS-EMP-LONG
065400             MOVE WKS-EMP-LONG       TO STFS-STAFF-ID
065500             MOVE STFE-FIRST-NAME    TO STFS-FIRST-NAME
065600             MOVE STFE-LAST-NAME     TO STFS-LAST-NAME
065700             MOVE STFE-EMAIL         TO STFS-EMAIL
065800             MOVE STFE-PHONE         TO STFS-PHONE
065900             PERFORM 154-VALIDAR-ACTIVO  THRU 154-VALIDAR-ACTIVO-E
066000             MOVE STFE-STREET        TO STFS-STREET
066100             MOVE STFE-STORE-NAME    TO WKS-NOMBRE-TIENDA-BUSCA
066200             PERFORM 320-BUSCAR-TIENDA  THRU 320-BUSCAR-TIENDA-E
066300             PERFORM 322-RESOLVER-TIENDA THRU 322-RESOLVER-TIENDA-E
066400             PERFORM 246-VALIDAR-GERENTE THRU 246-VALIDAR-GERENTE-E
066500             WRITE REG-STF-SAL
066600             MOVE "WRITE" TO WKS-FS-ACCION
066700             MOVE 15 TO WKS-FS-CICLO
066800             PERFORM 910-VERIFICAR-FILE-STATUS
066900                 THRU 910-VERIFICAR-FILE-STATUS-E
067000             MOVE STFE-FIRST-NAME    TO WKS-EMP-NOMBRE(WKS-EMP-LONG)
067100             MOVE WKS-EMP-LONG       TO WKS-EMP-ID(WKS-EMP-LONG)
067200     END-READ.
067300     MOVE "READ " TO WKS-FS-ACCION
067400     MOVE 06 TO WKS-FS-CICLO
067500     PERFORM 910-VERIFICAR-FILE-STATUS
067600         THRU 910-VERIFICAR-FILE-STATUS-E
067700 151-LEER-EMPLEADO-E.
067800     EXIT.
067900
068000 154-VALIDAR-ACTIVO SECTION.
068100* T3: ACTIVO AUSENTE (ESPACIOS) EQUIVALE A 0; DE LO CONTRARIO
068200*     SE GUARDA COMO BOOLEANO 0/1 (CUALQUIER VALOR DISTINTO DE
068300*     CERO SE CONSIDERA ACTIVO)
068400     IF STFE-ACTIVE = SPACE
068500        MOVE 0 TO STFS-ACTIVE
068600     ELSE
068700        IF STFE-ACTIVE IS NUMERIC AND STFE-ACTIVE NOT = "0"
068800           MOVE 1 TO STFS-ACTIVE
068900        ELSE
069000           MOVE 0 TO STFS-ACTIVE
069100        END-IF
069200     END-IF.
069300 154-VALIDAR-ACTIVO-E.
069400     EXIT.
069500
069600 246-VALIDAR-GERENTE SECTION.
069700* T4: MANAGER-ID NO NUMERICO O AUSENTE SE GUARDA COMO 0
069800     MOVE STFE-MANAGER-ID TO WKS-GER-TEXTO
069900     IF WKS-GER-TEXTO IS NUMERIC
070000        MOVE WKS-GER-NUMERO TO STFS-MANAGER-ID
070100     ELSE
070200        MOVE ZEROS          TO STFS-MANAGER-ID
070300     END-IF.
070400 246-VALIDAR-GERENTE-E.
070500     EXIT.
070600
070700******************************************************************
070800*  6. EXISTENCIAS - RESUELVE EL STORE-ID DESDE EL NOMBRE DE       *
070900*     TIENDA (T5)                                                *
071000******************************************************************
071100 160-CARGAR-EXISTENCIAS SECTION.
071200     DISPLAY "RETLTRN: LEYENDO ARCHIVO DE EXISTENCIAS (STOCKS)".
071300     OPEN INPUT STK-ENT
071400     MOVE "OPEN " TO WKS-FS-ACCION
071500     MOVE 07 TO WKS-FS-CICLO
071600     PERFORM 910-VERIFICAR-FILE-STATUS
071700         THRU 910-VERIFICAR-FILE-STATUS-E
071800     OPEN OUTPUT STK-SAL
071900     MOVE "OPEN " TO WKS-FS-ACCION
072000     MOVE 16 TO WKS-FS-CICLO
072100     PERFORM 910-VERIFICAR-FILE-STATUS
072200         THRU 910-VERIFICAR-FILE-STATUS-E
072300     MOVE "N" TO WKS-FIN-LECTURA
072400
072500     PERFORM 161-LEER-EXISTENCIA THRU 161-LEER-EXISTENCIA-E
072600         UNTIL FIN-DE-ARCHIVO
072700
072800     CLOSE STK-ENT STK-SAL
072900     DISPLAY "RETLTRN: EXISTENCIAS LEIDAS..... "
073000             WKS-LEIDOS-STK.
073100 160-CARGAR-EXISTENCIAS-E.
073200     EXIT.
073300
073400 161-LEER-EXISTENCIA SECTION.
073500     READ STK-ENT
073600         AT END
073700             MOVE "S" TO WKS-FIN-LECTURA
073800         NOT AT END
073900             ADD 1 TO WKS-LEIDOS-STK
074000             MOVE STKE-STORE-NAME TO WKS-NOMBRE-TIENDA-BUSCA
074100             PERFORM 320-BUSCAR-TIENDA  THRU 320-BUSCAR-TIENDA-E
074200             IF LLAVE-ENCONTRADA
074300                MOVE WKS-TDA-ID-RESUELTO TO STKS-STORE-ID
074400             ELSE
074500                ADD 1 TO WKS-TIENDAS-NF
074600                MOVE ZEROS TO STKS-STORE-ID
074700             END-IF
074800             MOVE STKE-PRODUCT-ID TO STKS-PRODUCT-ID
074900             MOVE STKE-QUANTITY   TO STKS-QUANTITY
075000             WRITE REG-STK-SAL
075100             MOVE "WRITE" TO WKS-FS-ACCION
075200             MOVE 16 TO WKS-FS-CICLO
075300             PERFORM 910-VERIFICAR-FILE-STATUS
075400                 THRU 910-VERIFICAR-FILE-STATUS-E
075500     END-READ.
075600     MOVE "READ " TO WKS-FS-ACCION
075700     MOVE 07 TO WKS-FS-CICLO
075800     PERFORM 910-VERIFICAR-FILE-STATUS
075900         THRU 910-VERIFICAR-FILE-STATUS-E
076000 161-LEER-EXISTENCIA-E.
076100     EXIT.
076200
076300******************************************************************
076400*  7. ORDENES - RESUELVE TIENDA Y EMPLEADO POR NOMBRE (T5),       *
076500*     CONVIERTE LAS TRES FECHAS A ISO (T6), PASA EL ESTADO TAL    *
076600*     CUAL (T7) Y MARCA LA ORDEN SI NO RESOLVIO UNA LLAVE         *
076700******************************************************************
076800 170-CARGAR-ORDENES SECTION.
076900     DISPLAY "RETLTRN: LEYENDO ARCHIVO DE ORDENES (ORDERS)".
077000     OPEN INPUT ORD-ENT
077100     MOVE "OPEN " TO WKS-FS-ACCION
077200     MOVE 08 TO WKS-FS-CICLO
077300     PERFORM 910-VERIFICAR-FILE-STATUS
077400         THRU 910-VERIFICAR-FILE-STATUS-E
077500     OPEN OUTPUT ORD-SAL
077600     MOVE "OPEN " TO WKS-FS-ACCION
077700     MOVE 17 TO WKS-FS-CICLO
077800     PERFORM 910-VERIFICAR-FILE-STATUS
077900         THRU 910-VERIFICAR-FILE-STATUS-E
078000     MOVE "N" TO WKS-FIN-LECTURA
078100
078200     PERFORM 171-LEER-ORDEN THRU 171-LEER-ORDEN-E
078300         UNTIL FIN-DE-ARCHIVO
078400
078500     CLOSE ORD-ENT ORD-SAL
078600     DISPLAY "RETLTRN: ORDENES LEIDAS......... "
078700             WKS-LEIDOS-ORD.
078800 170-CARGAR-ORDENES-E.
078900     EXIT.
079000
079100 171-LEER-ORDEN SECTION.
079200     READ ORD-ENT
079300         AT END
079400             MOVE "S" TO WKS-FIN-LECTURA
079500         NOT AT END
079600             ADD 1 TO WKS-LEIDOS-ORD
079700             MOVE ORDE-ORDER-ID     TO ORDS-ORDER-ID
079800             MOVE ORDE-CUSTOMER-ID  TO ORDS-CUSTOMER-ID
079900             MOVE ORDE-ORDER-STATUS TO ORDS-ORDER-STATUS
080000
080100             MOVE ORDE-STORE         TO WKS-NOMBRE-TIENDA-BUSCA
080200             PERFORM 320-BUSCAR-TIENDA  THRU 320-BUSCAR-TIENDA-E
080300             IF LLAVE-ENCONTRADA
080400                MOVE WKS-TDA-ID-RESUELTO TO ORDS-STORE-ID
080500             ELSE
080600                ADD 1 TO WKS-TIENDAS-NF
080700                ADD 1 TO WKS-ORDENES-ERROR
080800                MOVE ZEROS TO ORDS-STORE-ID
080900             END-IF
081000
081100             MOVE ORDE-STAFF-NAME    TO WKS-NOMBRE-EMPL-BUSCA
081200             PERFORM 340-BUSCAR-EMPLEADO THRU 340-BUSCAR-EMPLEADO-E
081300             IF LLAVE-ENCONTRADA
081400                MOVE WKS-EMP-ID-RESUELTO TO ORDS-STAFF-ID
081500             ELSE
081600                ADD 1 TO WKS-EMPLEADOS-NF
081700                ADD 1 TO WKS-ORDENES-ERROR
081800                MOVE ZEROS TO ORDS-STAFF-ID
081900             END-IF
082000
082100             MOVE ORDE-ORDER-DATE     TO WKS-FEC-CRUDA
082200             PERFORM 330-CONVERTIR-FECHA THRU 330-CONVERTIR-FECHA-E
082300             MOVE WKS-FEC-ISO         TO ORDS-ORDER-DATE
082400
082500             MOVE ORDE-REQUIRED-DATE  TO WKS-FEC-CRUDA
082600             PERFORM 330-CONVERTIR-FECHA THRU 330-CONVERTIR-FECHA-E
082700             MOVE WKS-FEC-ISO         TO ORDS-REQUIRED-DATE
082800
082900             MOVE ORDE-SHIPPED-DATE   TO WKS-FEC-CRUDA
083000             PERFORM 330-CONVERTIR-FECHA THRU 330-CONVERTIR-FECHA-E
083100             MOVE WKS-FEC-ISO         TO ORDS-SHIPPED-DATE
083200
083300             WRITE REG-ORD-SAL
083400             MOVE "WRITE" TO WKS-FS-ACCION
083500             MOVE 17 TO WKS-FS-CICLO
083600             PERFORM 910-VERIFICAR-FILE-STATUS
083700                 THRU 910-VERIFICAR-FILE-STATUS-E
083800     END-READ.
083900     MOVE "READ " TO WKS-FS-ACCION
084000     MOVE 08 TO WKS-FS-CICLO
084100     PERFORM 910-VERIFICAR-FILE-STATUS
084200         THRU 910-VERIFICAR-FILE-STATUS-E
084300 171-LEER-ORDEN-E.
084400     EXIT.
084500
084600******************************************************************
084700*  8. DETALLE DE ORDEN - COPIA TAL CUAL, VALIDA LLAVES/CANTIDAD   *
084800******************************************************************
084900 180-CARGAR-DETALLES SECTION.
085000     DISPLAY "RETLTRN: LEYENDO ARCHIVO DE DETALLE (ORDER-ITEMS)".
085100     OPEN INPUT OIT-ENT
085200     MOVE "OPEN " TO WKS-FS-ACCION
085300     MOVE 09 TO WKS-FS-CICLO
085400     PERFORM 910-VERIFICAR-FILE-STATUS
085500         THRU 910-VERIFICAR-FILE-STATUS-E
085600     OPEN OUTPUT OIT-SAL
085700     MOVE "OPEN " TO WKS-FS-ACCION
085800     MOVE 18 TO WKS-FS-CICLO
085900     PERFORM 910-VERIFICAR-FILE-STATUS
086000         THRU 910-VERIFICAR-FILE-STATUS-E
086100     MOVE "N" TO WKS-FIN-LECTURA
086200
086300     PERFORM 181-LEER-DETALLE THRU 181-LEER-DETALLE-E
086400         UNTIL FIN-DE-ARCHIVO
086500
086600     CLOSE OIT-ENT OIT-SAL
086700     DISPLAY "RETLTRN: DETALLES LEIDOS........ "
086800             WKS-LEIDOS-OIT.
086900 180-CARGAR-DETALLES-E.
087000     EXIT.
087100
087200 181-LEER-DETALLE SECTION.
087300     READ OIT-ENT
087400         AT END
087500             MOVE "S" TO WKS-FIN-LECTURA
087600         NOT AT END
087700             ADD 1 TO WKS-LEIDOS-OIT
087800             IF OIT-ORDER-ID IS NOT NUMERIC
087900                MOVE ZEROS TO OIT-ORDER-ID
088000             END-IF
088100             IF OIT-PRODUCT-ID IS NOT NUMERIC
088200                MOVE ZEROS TO OIT-PRODUCT-ID
088300             END-IF
088400             IF OIT-QUANTITY IS NOT NUMERIC
088500                MOVE ZEROS TO OIT-QUANTITY
088600             END-IF
088700             MOVE OIT-ORDER-ID    TO OTS-ORDER-ID
088800             MOVE OIT-ITEM-ID     TO OTS-ITEM-ID
088900             MOVE OIT-PRODUCT-ID  TO OTS-PRODUCT-ID
089000             MOVE OIT-QUANTITY    TO OTS-QUANTITY
089100             MOVE OIT-LIST-PRICE  TO OTS-LIST-PRICE
089200             MOVE OIT-DISCOUNT    TO OTS-DISCOUNT
089300             WRITE REG-OIT-SAL
089400             MOVE "WRITE" TO WKS-FS-ACCION
089500             MOVE 18 TO WKS-FS-CICLO
089600             PERFORM 910-VERIFICAR-FILE-STATUS
089700                 THRU 910-VERIFICAR-FILE-STATUS-E
089800     END-READ.
089900     MOVE "READ " TO WKS-FS-ACCION
090000     MOVE 09 TO WKS-FS-CICLO
090100     PERFORM 910-VERIFICAR-FILE-STATUS
090200         THRU 910-VERIFICAR-FILE-STATUS-E
090300 181-LEER-DETALLE-E.
090400     EXIT.
090500
090600******************************************************************
090700*  320 - BUSCA EN LA TABLA DE TIENDAS POR NOMBRE EXACTO (T5)      *
090800*        EL LLAMADOR DEJA EL NOMBRE A BUSCAR EN                  *
090900*        WKS-NOMBRE-TIENDA-BUSCA ANTES DE ESTE PERFORM            *
091000******************************************************************
091100 320-BUSCAR-TIENDA SECTION.
091200     MOVE "N" TO WKS-ENCONTRADO
091300     MOVE ZEROS TO WKS-TDA-ID-RESUELTO
091400     PERFORM 321-BUSCAR-TIENDA-POR-NOMBRE
091500         THRU 321-BUSCAR-TIENDA-POR-NOMBRE-E
091600         VARYING WKS-I FROM 1 BY 1
091700         UNTIL WKS-I > WKS-TDA-LONG OR LLAVE-ENCONTRADA.
091800 320-BUSCAR-TIENDA-E.
091900     EXIT.
092000
092100 321-BUSCAR-TIENDA-POR-NOMBRE SECTION.
092200     IF WKS-TDA-NOMBRE(WKS-I) = WKS-NOMBRE-TIENDA-BUSCA
092300        MOVE "S" TO WKS-ENCONTRADO
092400        MOVE WKS-TDA-ID(WKS-I) TO WKS-TDA-ID-RESUELTO
092500     END-IF.
092600 321-BUSCAR-TIENDA-POR-NOMBRE-E.
092700     EXIT.
092800
092900******************************************************************
093000*  322 - RESUELVE EL STORE-ID DE UN EMPLEADO (ESPERA EL NOMBRE    *
093100*        DE TIENDA EN STFE-STORE-NAME)                           *
093200******************************************************************
093300 322-RESOLVER-TIENDA SECTION.
093400     IF LLAVE-ENCONTRADA
093500        MOVE WKS-TDA-ID-RESUELTO TO STFS-STORE-ID
093600     ELSE
093700        ADD 1 TO WKS-TIENDAS-NF
093800        MOVE ZEROS TO STFS-STORE-ID
093900     END-IF.
094000 322-RESOLVER-TIENDA-E.
094100     EXIT.
094200
094300******************************************************************
094400*  330 - CONVIERTE UNA FECHA DD/MM/AAAA A ISO AAAA-MM-DD (T6)     *
094500*        ENTRA EN WKS-FEC-CRUDA, SALE EN WKS-FEC-ISO              *
094600******************************************************************
094700 330-CONVERTIR-FECHA SECTION.
094800     MOVE SPACES TO WKS-FEC-ISO
094900     MOVE "N"    TO WKS-FEC-VALIDA
095000
095100     MOVE WKS-FEC-CRUDA TO WKS-CAMPO-40
095200     PERFORM 900-ES-NULO THRU 900-ES-NULO-E
095300
095400     IF NOT CAMPO-ES-NULO AND WKS-FEC-CRUDA NOT = SPACES
095500        IF WKS-FEC-DIA   IS NUMERIC
095600           AND WKS-FEC-MES   IS NUMERIC
095700           AND WKS-FEC-ANIO  IS NUMERIC
095800           AND WKS-FEC-DIA   >= "01" AND WKS-FEC-DIA   <= "31"
095900           AND WKS-FEC-MES   >= "01" AND WKS-FEC-MES   <= "12"
096000           MOVE "S"           TO WKS-FEC-VALIDA
096100           STRING WKS-FEC-ANIO  DELIMITED BY SIZE
096200                  "-"           DELIMITED BY SIZE
096300                  WKS-FEC-MES   DELIMITED BY SIZE
096400                  "-"           DELIMITED BY SIZE
096500                  WKS-FEC-DIA   DELIMITED BY SIZE
096600                  INTO WKS-FEC-ISO
096700           END-STRING
096800        END-IF
096900     END-IF.
097000 330-CONVERTIR-FECHA-E.
097100     EXIT.
097200
097300******************************************************************
097400*  340 - BUSCA EN LA TABLA DE EMPLEADOS POR PRIMER NOMBRE (T5)    *
097500*        EL LLAMADOR DEJA EL NOMBRE A BUSCAR EN                  *
097600*        WKS-NOMBRE-EMPL-BUSCA ANTES DE ESTE PERFORM              *
097700******************************************************************
097800 340-BUSCAR-EMPLEADO SECTION.
097900* T5: NOMBRES REPETIDOS - GANA EL EMPLEADO CAPTURADO MAS TARDE,
098000*     POR ESO LA BUSQUEDA CORRE DE LA ULTIMA FILA HACIA LA PRIMERA
098100     MOVE "N" TO WKS-ENCONTRADO
098200     MOVE ZEROS TO WKS-EMP-ID-RESUELTO
098300     PERFORM 341-BUSCAR-EMPLEADO-POR-NOMBRE
098400         THRU 341-BUSCAR-EMPLEADO-POR-NOMBRE-E
098500         VARYING WKS-I FROM WKS-EMP-LONG BY -1
098600         UNTIL WKS-I < 1 OR LLAVE-ENCONTRADA.
098700 340-BUSCAR-EMPLEADO-E.
098800     EXIT.
098900
099000 341-BUSCAR-EMPLEADO-POR-NOMBRE SECTION.
099100     IF WKS-EMP-NOMBRE(WKS-I) = WKS-NOMBRE-EMPL-BUSCA
099200        MOVE "S" TO WKS-ENCONTRADO
099300        MOVE WKS-EMP-ID(WKS-I) TO WKS-EMP-ID-RESUELTO
099400     END-IF.
099500 341-BUSCAR-EMPLEADO-POR-NOMBRE-E.
099600     EXIT.
099700
099800******************************************************************
099900*  900 - VERIFICA SI EL CONTENIDO ES EL LITERAL "NULL" (E1)       *
100000*        ESPERA EL VALOR EN WKS-CAMPO-40, DEVUELVE CAMPO-ES-NULO  *
100100******************************************************************
100200 900-ES-NULO SECTION.
100300     MOVE "N" TO WKS-NULO-FLAG
100400     IF WKS-CAMPO-4 = "NULL"
100500        MOVE "S" TO WKS-NULO-FLAG
100600     END-IF.
100700 900-ES-NULO-E.
100800     EXIT.
100900
101000******************************************************************
101100*  900 - REPORTE FINAL DE LA CARGA (PROGRESO POR ARCHIVO Y        *
101200*        EXCEPCIONES DE LLAVE), AL ESTILO DE LA SECCION           *
101300*        ESTADISTICAS DE MIGRACFS                                 *
101400******************************************************************
101500 900-REPORTE-FINAL SECTION.
101600     DISPLAY "***************************************************".
101700     DISPLAY "*         RETLTRN - RESUMEN DE LA EXTRACCION       *".
101800     DISPLAY "***************************************************".
101900     DISPLAY "* TIENDAS NO ENCONTRADAS ........ " WKS-TIENDAS-NF.
102000     DISPLAY "* EMPLEADOS NO ENCONTRADOS ...... " WKS-EMPLEADOS-NF.
102100     DISPLAY "* ORDENES MARCADAS CON ERROR .... " WKS-ORDENES-ERROR.
102200     DISPLAY "***************************************************".
102300 900-REPORTE-FINAL-E.
102400     EXIT.
102500
102600******************************************************************
102700*  910 - VERIFICA EL FILE STATUS DEL ARCHIVO QUE SE ACABA DE     *
102800*        ABRIR/LEER/ESCRIBIR (WKS-FS-CICLO LO IDENTIFICA, WKS-FS- *
102900*        ACCION TRAE LA OPERACION); STATUS FUERA DE 00/10 ABORTA  *
103000*        EL JOB, AL ESTILO DE FILE-STATUS-EXTENDED DE MIGRACFS    *
103100******************************************************************
103200 910-VERIFICAR-FILE-STATUS SECTION.
103300     EVALUATE WKS-FS-CICLO
103400        WHEN 01
103500           IF FS-BRN-ENT NOT = "00" AND FS-BRN-ENT NOT = "10"
103600              DISPLAY "RETLTRN: FILE STATUS " FS-BRN-ENT
103700                      " EN " WKS-FS-ACCION " DE BRNENT"
103800              MOVE 91 TO RETURN-CODE
103900              PERFORM 990-CERRAR-ARCHIVOS
104000                  THRU 990-CERRAR-ARCHIVOS-E
104100              STOP RUN
104200           END-IF
104300        WHEN 02
104400           IF FS-CAT-ENT NOT = "00" AND FS-CAT-ENT NOT = "10"
104500              DISPLAY "RETLTRN: FILE STATUS " FS-CAT-ENT
104600                      " EN " WKS-FS-ACCION " DE CATENT"
104700              MOVE 91 TO RETURN-CODE
104800              PERFORM 990-CERRAR-ARCHIVOS
104900                  THRU 990-CERRAR-ARCHIVOS-E
105000              STOP RUN
105100           END-IF
105200        WHEN 03
105300           IF FS-STR-ENT NOT = "00" AND FS-STR-ENT NOT = "10"
105400              DISPLAY "RETLTRN: FILE STATUS " FS-STR-ENT
105500                      " EN " WKS-FS-ACCION " DE STRENT"
105600              MOVE 91 TO RETURN-CODE
105700              PERFORM 990-CERRAR-ARCHIVOS
105800                  THRU 990-CERRAR-ARCHIVOS-E
105900              STOP RUN
106000           END-IF
106100        WHEN 04
106200           IF FS-CLI-ENT NOT = "00" AND FS-CLI-ENT NOT = "10"
106300              DISPLAY "RETLTRN: FILE STATUS " FS-CLI-ENT
106400                      " EN " WKS-FS-ACCION " DE CLIENT"
106500              MOVE 91 TO RETURN-CODE
106600              PERFORM 990-CERRAR-ARCHIVOS
106700                  THRU 990-CERRAR-ARCHIVOS-E
106800              STOP RUN
106900           END-IF
107000        WHEN 05
107100           IF FS-PRD-ENT NOT = "00" AND FS-PRD-ENT NOT = "10"
107200              DISPLAY "RETLTRN: FILE STATUS " FS-PRD-ENT
107300                      " EN " WKS-FS-ACCION " DE PRDENT"
107400              MOVE 91 TO RETURN-CODE
107500              PERFORM 990-CERRAR-ARCHIVOS
107600                  THRU 990-CERRAR-ARCHIVOS-E
107700              STOP RUN
107800           END-IF
107900        WHEN 06
108000           IF FS-STF-ENT NOT = "00" AND FS-STF-ENT NOT = "10"
108100              DISPLAY "RETLTRN: FILE STATUS " FS-STF-ENT
108200                      " EN " WKS-FS-ACCION " DE STFENT"
108300              MOVE 91 TO RETURN-CODE
108400              PERFORM 990-CERRAR-ARCHIVOS
108500                  THRU 990-CERRAR-ARCHIVOS-E
108600              STOP RUN
108700           END-IF
108800        WHEN 07
108900           IF FS-STK-ENT NOT = "00" AND FS-STK-ENT NOT = "10"
109000              DISPLAY "RETLTRN: FILE STATUS " FS-STK-ENT
109100                      " EN " WKS-FS-ACCION " DE STKENT"
109200              MOVE 91 TO RETURN-CODE
109300              PERFORM 990-CERRAR-ARCHIVOS
109400                  THRU 990-CERRAR-ARCHIVOS-E
109500              STOP RUN
109600           END-IF
109700        WHEN 08
109800           IF FS-ORD-ENT NOT = "00" AND FS-ORD-ENT NOT = "10"
109900              DISPLAY "RETLTRN: FILE STATUS " FS-ORD-ENT
110000                      " EN " WKS-FS-ACCION " DE ORDENT"
110100              MOVE 91 TO RETURN-CODE
110200              PERFORM 990-CERRAR-ARCHIVOS
110300                  THRU 990-CERRAR-ARCHIVOS-E
110400              STOP RUN
110500           END-IF
110600        WHEN 09
110700           IF FS-OIT-ENT NOT = "00" AND FS-OIT-ENT NOT = "10"
110800              DISPLAY "RETLTRN: FILE STATUS " FS-OIT-ENT
110900                      " EN " WKS-FS-ACCION " DE OITENT"
111000              MOVE 91 TO RETURN-CODE
111100              PERFORM 990-CERRAR-ARCHIVOS
111200                  THRU 990-CERRAR-ARCHIVOS-E
111300              STOP RUN
111400           END-IF
111500        WHEN 10
111600           IF FS-BRN-SAL NOT = "00" AND FS-BRN-SAL NOT = "10"
111700              DISPLAY "RETLTRN: FILE STATUS " FS-BRN-SAL
111800                      " EN " WKS-FS-ACCION " DE BRNSAL"
111900              MOVE 91 TO RETURN-CODE
112000              PERFORM 990-CERRAR-ARCHIVOS
112100                  THRU 990-CERRAR-ARCHIVOS-E
112200              STOP RUN
112300           END-IF
112400        WHEN 11
112500           IF FS-CAT-SAL NOT = "00" AND FS-CAT-SAL NOT = "10"
112600              DISPLAY "RETLTRN: FILE STATUS " FS-CAT-SAL
112700                      " EN " WKS-FS-ACCION " DE CATSAL"
112800              MOVE 91 TO RETURN-CODE
112900              PERFORM 990-CERRAR-ARCHIVOS
113000                  THRU 990-CERRAR-ARCHIVOS-E
113100              STOP RUN
113200           END-IF
113300        WHEN 12
113400           IF FS-STR-SAL NOT = "00" AND FS-STR-SAL NOT = "10"
113500              DISPLAY "RETLTRN: FILE STATUS " FS-STR-SAL
113600                      " EN " WKS-FS-ACCION " DE STRSAL"
113700              MOVE 91 TO RETURN-CODE
113800              PERFORM 990-CERRAR-ARCHIVOS
113900                  THRU 990-CERRAR-ARCHIVOS-E
114000              STOP RUN
114100           END-IF
114200        WHEN 13
114300           IF FS-CLI-SAL NOT = "00" AND FS-CLI-SAL NOT = "10"
114400              DISPLAY "RETLTRN: FILE STATUS " FS-CLI-SAL
114500                      " EN " WKS-FS-ACCION " DE CLISAL"
114600              MOVE 91 TO RETURN-CODE
114700              PERFORM 990-CERRAR-ARCHIVOS
114800                  THRU 990-CERRAR-ARCHIVOS-E
114900              STOP RUN
115000           END-IF
115100        WHEN 14
115200           IF FS-PRD-SAL NOT = "00" AND FS-PRD-SAL NOT = "10"
115300              DISPLAY "RETLTRN: FILE STATUS " FS-PRD-SAL
115400                      " EN " WKS-FS-ACCION " DE PRDSAL"
115500              MOVE 91 TO RETURN-CODE
115600              PERFORM 990-CERRAR-ARCHIVOS
115700                  THRU 990-CERRAR-ARCHIVOS-E
115800              STOP RUN
115900           END-IF
116000        WHEN 15
116100           IF FS-STF-SAL NOT = "00" AND FS-STF-SAL NOT = "10"
116200              DISPLAY "RETLTRN: FILE STATUS " FS-STF-SAL
116300                      " EN " WKS-FS-ACCION " DE STFSAL"
116400              MOVE 91 TO RETURN-CODE
116500              PERFORM 990-CERRAR-ARCHIVOS
116600                  THRU 990-CERRAR-ARCHIVOS-E
116700              STOP RUN
116800           END-IF
116900        WHEN 16
117000           IF FS-STK-SAL NOT = "00" AND FS-STK-SAL NOT = "10"
117100              DISPLAY "RETLTRN: FILE STATUS " FS-STK-SAL
117200                      " EN " WKS-FS-ACCION " DE STKSAL"
117300              MOVE 91 TO RETURN-CODE
117400              PERFORM 990-CERRAR-ARCHIVOS
117500                  THRU 990-CERRAR-ARCHIVOS-E
117600              STOP RUN
117700           END-IF
117800        WHEN 17
117900           IF FS-ORD-SAL NOT = "00" AND FS-ORD-SAL NOT = "10"
118000              DISPLAY "RETLTRN: FILE STATUS " FS-ORD-SAL
118100                      " EN " WKS-FS-ACCION " DE ORDSAL"
118200              MOVE 91 TO RETURN-CODE
118300              PERFORM 990-CERRAR-ARCHIVOS
118400                  THRU 990-CERRAR-ARCHIVOS-E
118500              STOP RUN
118600           END-IF
118700        WHEN 18
118800           IF FS-OIT-SAL NOT = "00" AND FS-OIT-SAL NOT = "10"
118900              DISPLAY "RETLTRN: FILE STATUS " FS-OIT-SAL
119000                      " EN " WKS-FS-ACCION " DE OITSAL"
119100              MOVE 91 TO RETURN-CODE
119200              PERFORM 990-CERRAR-ARCHIVOS
119300                  THRU 990-CERRAR-ARCHIVOS-E
119400              STOP RUN
119500           END-IF
119600     END-EVALUATE.
119700 910-VERIFICAR-FILE-STATUS-E.
119800     EXIT.
119900
120000******************************************************************
120100*  990 - CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA CUANDO EL JOB    *
120200*        ABORTA POR UN FILE STATUS INESPERADO                     *
120300******************************************************************
120400 990-CERRAR-ARCHIVOS SECTION.
120500     CLOSE BRN-ENT BRN-SAL CAT-ENT CAT-SAL STR-ENT STR-SAL.
120600     CLOSE CLI-ENT CLI-SAL PRD-ENT PRD-SAL STF-ENT STF-SAL.
120700     CLOSE STK-ENT STK-SAL ORD-ENT ORD-SAL OIT-ENT OIT-SAL.
120800 990-CERRAR-ARCHIVOS-E.
120900     EXIT.
