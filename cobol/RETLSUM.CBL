000100******************************************************************
000200* FECHA       : 19/05/1987                                       *
000300* PROGRAMADOR : CARLOS ENRIQUE SOLORZANO (CES)                   *
000400* APLICACION  : VENTAS AL DETALLE - BICICLETAS                   *
000500* PROGRAMA    : RETLSUM                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA LAS ORDENES, EL DETALLE DE ORDEN Y LOS      *
000800*             : CLIENTES YA LIMPIOS POR RETLTRN Y ARMA EL        *
000900*             : RESUMEN DE ORDENES: UN RENGLON POR ORDEN CON LA  *
001000*             : FECHA, EL NOMBRE DEL CLIENTE Y EL TOTAL DE LA    *
001100*             : ORDEN (SUMA DE SUS RENGLONES DE DETALLE).        *
001200* ARCHIVOS    : ORDSAL=E,OITSAL=E,CLISAL=E (ENTRADA)             *
001300*             : SUMSAL=S (SALIDA)                                *
001400* ACCION (ES) : C=CALCULA, R=RESUME                              *
001500* INSTALADO   : 19/05/1987                                       *
001600* BPM/RATIONAL: RETL-003                                         *
001700* NOMBRE      : RESUMEN DE ORDENES DE VENTA                      *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    RETLSUM.
002100 AUTHOR.        CARLOS ENRIQUE SOLORZANO.
002200 INSTALLATION.  DEPTO DE SISTEMAS - VENTAS AL DETALLE.
002300 DATE-WRITTEN.  19/05/1987.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - NO DISTRIBUIR.
002600
002700******************************************************************
002800*                 B I T A C O R A   D E   C A M B I O S          *
002900******************************************************************
003000* 19/05/1987  CES  PROGRAMA ORIGINAL. ACUMULA EL DETALLE Y ARMA  *
003100*                  EL RESUMEN DE ORDENES PARA EL JOB NOCTURNO.   *
003200* 03/12/1987  CES  SE CAMBIA LA BUSQUEDA DE CLIENTE DE SECUENCIAL*
003300*                  POR TABLA EN MEMORIA (MEJORA DE TIEMPO).      *
003400* 25/06/1990  RMQ  ORDENES SIN DETALLE AHORA QUEDAN EN 0.00 EN   *
003500*                  VEZ DE NO EMITIRSE (REGLA S3).                *
003600* 14/02/1993  PDRZ SE AGREGA EL REDONDEO A 2 DECIMALES AL        *
003700*                  ESCRIBIR ORDER-TOTAL (ANTES SE TRUNCABA).     *
003800* 30/09/1996  CES  CORRECCION: EL NOMBRE DEL CLIENTE SE DEJABA   *
003900*                  CON ESPACIOS DE MAS CUANDO FALTABA APELLIDO.  *
004000* 11/01/1998  PDRZ REVISION DE FIN DE SIGLO (Y2K) SOBRE LAS      *
004100*                  FECHAS QUE VIAJAN YA EN FORMATO ISO DESDE     *
004200*                  RETLTRN; SIN HALLAZGOS, NO SE TOCAN AQUI.     *
004300* 08/03/1999  PDRZ PRUEBAS FINALES DE Y2K, PROGRAMA SIN CAMBIOS. *
004400* 17/07/2002  CES  SE AGREGA EL GRAN TOTAL DE CONTROL AL FINAL   *
004500*                  DEL REPORTE (TICKET RETL-054).                *
004600* 22/11/2007  EDRD SE AMPLIA LA TABLA DE ORDENES A 9999 PARA LA  *
004700*                  TEMPORADA ALTA DE FIN DE ANIO.                *
004800* 04/05/2013  EDRD SE AMPLIA LA TABLA DE CLIENTES A 9999 POR EL  *
004900*                  CRECIMIENTO DE LA CARTERA (TICKET RETL-101).  *
005000* 09/08/2022  LMRZ SE DOCUMENTA LA DEPENDENCIA DE ESTE PROGRAMA  *
005100*                  SOBRE LOS ARCHIVOS DE SALIDA DE RETLTRN.      *
005110* 09/08/2026  CES  CORRECCION: LA DE 1996 SOLO CUBRIA EL         *
005120*                  APELLIDO FALTANTE; EL NOMBRE SEGUIA           *
005130*                  LLEGANDO CON RELLENO DE BLANCOS Y EL          *
005140*                  ARMADO POR MOVE NO LO QUITABA (REGLA S4).     *
005150*                  SE CAMBIA A STRING (TICKET RETL-117).         *
005160* 09/08/2026  CES  SE RESTAURAN LOS CAMPOS INSTALADO Y BPM/       *
005170*                  RATIONAL DEL ENCABEZADO (TICKET RETL-120).     *
005180* 09/08/2026  CES  SE VERIFICA FS-xxx DE CADA ARCHIVO TRAS ABRIR/ *
005190*                  LEER/ESCRIBIR; ABORTA COMO EN MIGRACFS.CBL SI  *
005195*                  EL STATUS NO ES 00/10 (TICKET RETL-122).       *
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ORD-SAL  ASSIGN TO ORDSAL
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-ORD-SAL.
006400     SELECT OIT-SAL  ASSIGN TO OITSAL
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            FILE STATUS   IS FS-OIT-SAL.
006700     SELECT CLI-SAL  ASSIGN TO CLISAL
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-CLI-SAL.
007000     SELECT SUM-SAL  ASSIGN TO SUMSAL
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-SUM-SAL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*LAS ORDENES, EL DETALLE Y LOS CLIENTES YA VIENEN LIMPIOS DE
007700*RETLTRN; AQUI SOLO SE LEEN COMO ENTRADA
007800 FD  ORD-SAL.
007900     COPY CPORDS1.
008000 FD  OIT-SAL.
008100     COPY CPOIT02.
008200 FD  CLI-SAL.
008300     COPY CPCLI02.
008400 FD  SUM-SAL.
008500     COPY CPSUM01.
008600
008700 WORKING-STORAGE SECTION.
008800 01  WKS-FILE-STATUS.
008900     02  FS-ORD-SAL                PIC X(02) VALUE "00".
009000     02  FS-OIT-SAL                PIC X(02) VALUE "00".
009100     02  FS-CLI-SAL                PIC X(02) VALUE "00".
009200     02  FS-SUM-SAL                PIC X(02) VALUE "00".
009210     02  WKS-FS-CICLO              PIC 9(02) COMP VALUE ZEROS.
009220     02  WKS-FS-ACCION             PIC X(05) VALUE SPACES.
009300     02  FILLER                    PIC X(05).
009400
009500 01  WKS-BANDERAS.
009600     02  WKS-FIN-LECTURA           PIC X(01) VALUE "N".
009700         88  FIN-DE-ARCHIVO                  VALUE "S".
009800     02  WKS-ENCONTRADO            PIC X(01) VALUE "N".
009900         88  LLAVE-ENCONTRADA                VALUE "S".
010000     02  FILLER                    PIC X(05).
010100
010200 01  WKS-CONTADORES.
010300     02  WKS-LEIDOS-OIT            PIC 9(07) COMP VALUE ZEROS.
010400     02  WKS-LEIDOS-CLI            PIC 9(07) COMP VALUE ZEROS.
010500     02  WKS-LEIDOS-ORD            PIC 9(07) COMP VALUE ZEROS.
010600     02  WKS-NUM-ORDENES           PIC 9(06) COMP VALUE ZEROS.
010700     02  WKS-ORDENES-SIN-RENGLON   PIC 9(06) COMP VALUE ZEROS.
010800     02  FILLER                    PIC X(05).
010900
011000******************************************************************
011100*   TABLA DE TOTALES POR ORDEN (S1, S2, S3) - SE LLENA LEYENDO   *
011200*   UNA SOLA VEZ EL DETALLE DE ORDEN, ANTES DE PROCESAR ORDENES  *
011300******************************************************************
011400 01  WKS-TOT-CONTROL.
011500     02  WKS-TOT-LONG              PIC 9(04) COMP VALUE ZEROS.
011600     02  FILLER                    PIC X(05).
011700 01  WKS-TABLA-TOTALES.
011800     02  WKS-DATOS-TOTAL OCCURS 0 TO 9999 TIMES
011900             DEPENDING ON WKS-TOT-LONG
012000             INDEXED BY WKS-I-TOT.
012100         04  WKS-TOT-ORDEN-ID      PIC 9(06).
012200         04  WKS-TOT-VALOR         PIC 9(09)V9999.
012300
012400******************************************************************
012500*   TABLA DE CLIENTES (S4) - LLAVE CUSTOMER-ID, NO NECESARIAMENTE*
012600*   EN ORDEN ASCENDENTE, POR LO QUE SE BUSCA SECUENCIALMENTE     *
012700******************************************************************
012800 01  WKS-CLI-CONTROL.
012900     02  WKS-CLI-LONG              PIC 9(04) COMP VALUE ZEROS.
013000     02  FILLER                    PIC X(05).
013100 01  WKS-TABLA-CLIENTES.
013200     02  WKS-DATOS-CLIENTE OCCURS 0 TO 9999 TIMES
013300             DEPENDING ON WKS-CLI-LONG
013400             INDEXED BY WKS-I-CLI.
013500         04  WKS-CLI-ID            PIC 9(06).
013600         04  WKS-CLI-NOM-COMPLETO  PIC X(41).
013700
013800 01  WKS-VARIABLES-TRABAJO.
013900     02  WKS-I                     PIC 9(04) COMP VALUE ZEROS.
014000     02  WKS-RENGLON-TOTAL         PIC 9(09)V9999 VALUE ZEROS.
014100     02  WKS-TOTAL-ORDEN-RESUELTO  PIC 9(09)V9999 VALUE ZEROS.
014200     02  WKS-NOMBRE-RESUELTO       PIC X(41) VALUE SPACES.
014300     02  FILLER                    PIC X(05).
014400
014500******************************************************************
014600*   REDEFINE 1 - ARMADO DEL NOMBRE DEL CLIENTE (S4)               *
014700******************************************************************
014800 01  WKS-NOMBRE-COMPLETO.
014900     02  WKS-NOM-PRIMERO           PIC X(20) VALUE SPACES.
015000     02  WKS-NOM-ESPACIO           PIC X(01) VALUE SPACE.
015100     02  WKS-NOM-APELLIDO          PIC X(20) VALUE SPACES.
015150     02  FILLER                    PIC X(05).
015200 01  WKS-NOMBRE-COMPLETO-R REDEFINES WKS-NOMBRE-COMPLETO.
015300     02  WKS-NOM-UNA-CADENA        PIC X(41).
015400
015500******************************************************************
015600*   REDEFINE 2 - GRAN TOTAL DE CONTROL, PARTIDO EN ENTERO Y      *
015700*   DECIMAL PARA EL DISPLAY DE FIN DE JOB                        *
015800******************************************************************
015900 01  WKS-GRAN-TOTAL                PIC 9(09)V99 VALUE ZEROS.
016000 01  WKS-GRAN-TOTAL-R REDEFINES WKS-GRAN-TOTAL.
016100     02  WKS-GT-ENTERO             PIC 9(09).
016200     02  WKS-GT-DECIMAL            PIC 99.
016300
016400******************************************************************
016500*   REDEFINE 3 - VISTA DEL ANIO DE LA ORDEN (AAAA-MM-DD YA       *
016600*   NORMALIZADA POR RETLTRN) PARA EL AVISO DE CAMBIO DE ANIO     *
016700*   EN EL REPORTE DE PROGRESO                                    *
016800******************************************************************
016900 01  WKS-FECHA-ORDEN-VISTA         PIC X(10) VALUE SPACES.
017000 01  WKS-FECHA-ORDEN-VISTA-R REDEFINES WKS-FECHA-ORDEN-VISTA.
017100     02  WKS-VIS-ANIO              PIC X(04).
017200     02  FILLER                    PIC X(06).
017300 01  WKS-ULTIMO-ANIO                PIC X(04) VALUE SPACES.
017400
017500 PROCEDURE DIVISION.
017600 000-MAIN SECTION.
017700     PERFORM 100-ACUMULAR-DETALLES  THRU 100-ACUMULAR-DETALLES-E
017800     PERFORM 150-CARGAR-CLIENTES    THRU 150-CARGAR-CLIENTES-E
017900     PERFORM 200-EMITIR-RESUMEN     THRU 200-EMITIR-RESUMEN-E
018000     PERFORM 900-TOTALES-DE-CONTROL THRU 900-TOTALES-DE-CONTROL-E
018100     STOP RUN.
018200 000-MAIN-E.
018300     EXIT.
018400
018500******************************************************************
018600*  100 - LEE UNA SOLA VEZ EL DETALLE DE ORDEN Y ACUMULA EL        *
018700*        TOTAL DE CADA ORDEN EN WKS-TABLA-TOTALES (S1, S2)        *
018800******************************************************************
018900 100-ACUMULAR-DETALLES SECTION.
019000     DISPLAY "RETLSUM: LEYENDO DETALLE DE ORDEN (ORDER-ITEMS)".
019100     OPEN INPUT OIT-SAL
019110     MOVE "OPEN " TO WKS-FS-ACCION
019120     MOVE 01 TO WKS-FS-CICLO
019130     PERFORM 910-VERIFICAR-FILE-STATUS
019140         THRU 910-VERIFICAR-FILE-STATUS-E
019200     MOVE "N" TO WKS-FIN-LECTURA
019300     MOVE ZEROS TO WKS-TOT-LONG
019400
019500     PERFORM 101-LEER-RENGLON THRU 101-LEER-RENGLON-E
019600         UNTIL FIN-DE-ARCHIVO
019700
019800     CLOSE OIT-SAL
019900     DISPLAY "RETLSUM: RENGLONES DE DETALLE LEIDOS... "
020000             WKS-LEIDOS-OIT.
020100 100-ACUMULAR-DETALLES-E.
020200     EXIT.
020300
020400 101-LEER-RENGLON SECTION.
020500     READ OIT-SAL
020600         AT END
020700             MOVE "S" TO WKS-FIN-LECTURA
020800         NOT AT END
020900             ADD 1 TO WKS-LEIDOS-OIT
021000             PERFORM 120-CALCULAR-RENGLON THRU 120-CALCULAR-RENGLON-E
021100             PERFORM 130-ACUMULAR-ORDEN   THRU 130-ACUMULAR-ORDEN-E
021200     END-READ.
021210     MOVE "READ " TO WKS-FS-ACCION
021220     MOVE 01 TO WKS-FS-CICLO
021230     PERFORM 910-VERIFICAR-FILE-STATUS
021240         THRU 910-VERIFICAR-FILE-STATUS-E
021300 101-LEER-RENGLON-E.
021400     EXIT.
021500
021600******************************************************************
021700*  120 - CALCULA EL TOTAL DE UN RENGLON DE DETALLE (S1)           *
021800*        line_total = quantity * list_price * (1 - discount)     *
021900*        SE CONSERVAN AL MENOS 4 DECIMALES ANTES DE ACUMULAR      *
022000******************************************************************
022100 120-CALCULAR-RENGLON SECTION.
022200     COMPUTE WKS-RENGLON-TOTAL =
022300             OTS-QUANTITY * OTS-LIST-PRICE * (1 - OTS-DISCOUNT).
022400 120-CALCULAR-RENGLON-E.
022500     EXIT.
022600
022700******************************************************************
022800*  130 - SUMA EL RENGLON A LA ORDEN EN LA TABLA DE TOTALES,       *
022900*        CREANDO LA ENTRADA SI ES LA PRIMERA VEZ QUE SE VE LA     *
023000*        ORDEN (GROUP-BY EN MEMORIA, SIN SORT)                    *
023100******************************************************************
023200 130-ACUMULAR-ORDEN SECTION.
023300     MOVE "N" TO WKS-ENCONTRADO
023400     PERFORM 131-BUSCAR-ORDEN THRU 131-BUSCAR-ORDEN-E
023500         VARYING WKS-I FROM 1 BY 1
023600         UNTIL WKS-I > WKS-TOT-LONG OR LLAVE-ENCONTRADA
023700
023800     IF LLAVE-ENCONTRADA
023900        ADD WKS-RENGLON-TOTAL TO WKS-TOT-VALOR(WKS-I - 1)
024000     ELSE
024100        ADD 1 TO WKS-TOT-LONG
024200        MOVE OTS-ORDER-ID     TO WKS-TOT-ORDEN-ID(WKS-TOT-LONG)
024300        MOVE WKS-RENGLON-TOTAL TO WKS-TOT-VALOR(WKS-TOT-LONG)
024400     END-IF.
024500 130-ACUMULAR-ORDEN-E.
024600     EXIT.
024700
024800 131-BUSCAR-ORDEN SECTION.
024900     IF WKS-TOT-ORDEN-ID(WKS-I) = OTS-ORDER-ID
025000        MOVE "S" TO WKS-ENCONTRADO
025100     END-IF.
025200 131-BUSCAR-ORDEN-E.
025300     EXIT.
025400
025500******************************************************************
025600*  150 - LEE UNA SOLA VEZ LOS CLIENTES Y ARMA LA TABLA DE         *
025700*        NOMBRES COMPLETOS POR CUSTOMER-ID (S4)                  *
025800******************************************************************
025900 150-CARGAR-CLIENTES SECTION.
026000     DISPLAY "RETLSUM: LEYENDO CLIENTES (CUSTOMERS)".
026100     OPEN INPUT CLI-SAL
026110     MOVE "OPEN " TO WKS-FS-ACCION
026120     MOVE 02 TO WKS-FS-CICLO
026130     PERFORM 910-VERIFICAR-FILE-STATUS
026140         THRU 910-VERIFICAR-FILE-STATUS-E
026200     MOVE "N" TO WKS-FIN-LECTURA
026300     MOVE ZEROS TO WKS-CLI-LONG
026400
026500     PERFORM 151-LEER-CLIENTE THRU 151-LEER-CLIENTE-E
026600         UNTIL FIN-DE-ARCHIVO
026700
026800     CLOSE CLI-SAL
026900     DISPLAY "RETLSUM: CLIENTES LEIDOS............... "
027000             WKS-LEIDOS-CLI.
027100 150-CARGAR-CLIENTES-E.
027200     EXIT.
027300
027400 151-LEER-CLIENTE SECTION.
027500     READ CLI-SAL
027600         AT END
027700             MOVE "S" TO WKS-FIN-LECTURA
027800         NOT AT END
027900             ADD 1 TO WKS-LEIDOS-CLI
028000             ADD 1 TO WKS-CLI-LONG
028100*            S4: EL NOMBRE Y EL APELLIDO LLEGAN CON RELLENO DE
028110*            BLANCOS; EL STRING LOS RECORTA (DELIMITED BY SPACE)
028120*            ANTES DE UNIRLOS CON UN SOLO ESPACIO DE SEPARADOR.
028140             MOVE SPACES          TO WKS-NOMBRE-COMPLETO
028150             STRING CLS-FIRST-NAME DELIMITED BY SPACE
028200                    " "            DELIMITED BY SIZE
028250                    CLS-LAST-NAME  DELIMITED BY SPACE
028300                    INTO WKS-NOM-UNA-CADENA
028350             END-STRING
028400             MOVE CLS-CUSTOMER-ID TO WKS-CLI-ID(WKS-CLI-LONG)
028500             MOVE WKS-NOM-UNA-CADENA
028600                                  TO WKS-CLI-NOM-COMPLETO(WKS-CLI-LONG)
028700     END-READ.
028710     MOVE "READ " TO WKS-FS-ACCION
028720     MOVE 02 TO WKS-FS-CICLO
028730     PERFORM 910-VERIFICAR-FILE-STATUS
028740         THRU 910-VERIFICAR-FILE-STATUS-E
028800 151-LEER-CLIENTE-E.
028900     EXIT.
029000
029100******************************************************************
029200*  200 - RECORRE LAS ORDENES LIMPIAS EN SU ORDEN DE ARCHIVO Y     *
029300*        EMITE UN RENGLON DE RESUMEN POR CADA UNA (S5)            *
029400******************************************************************
029500 200-EMITIR-RESUMEN SECTION.
029600     DISPLAY "RETLSUM: LEYENDO ORDENES Y EMITIENDO EL RESUMEN".
029700     OPEN INPUT ORD-SAL
029710     MOVE "OPEN " TO WKS-FS-ACCION
029720     MOVE 03 TO WKS-FS-CICLO
029730     PERFORM 910-VERIFICAR-FILE-STATUS
029740         THRU 910-VERIFICAR-FILE-STATUS-E
029800     OPEN OUTPUT SUM-SAL
029810     MOVE "OPEN " TO WKS-FS-ACCION
029820     MOVE 04 TO WKS-FS-CICLO
029830     PERFORM 910-VERIFICAR-FILE-STATUS
029840         THRU 910-VERIFICAR-FILE-STATUS-E
029900     MOVE "N" TO WKS-FIN-LECTURA
030000
030100     PERFORM 201-LEER-ORDEN THRU 201-LEER-ORDEN-E
030200         UNTIL FIN-DE-ARCHIVO
030300
030400     CLOSE ORD-SAL SUM-SAL
030500     DISPLAY "RETLSUM: ORDENES RESUMIDAS............. "
030600             WKS-LEIDOS-ORD.
030700 200-EMITIR-RESUMEN-E.
030800     EXIT.
030900
031000 201-LEER-ORDEN SECTION.
031100     READ ORD-SAL
031200         AT END
031300             MOVE "S" TO WKS-FIN-LECTURA
031400         NOT AT END
031500             ADD 1 TO WKS-LEIDOS-ORD
031600             ADD 1 TO WKS-NUM-ORDENES
031700
031800             MOVE ORDS-ORDER-DATE TO WKS-FECHA-ORDEN-VISTA
031900             PERFORM 205-AVISAR-CAMBIO-ANIO
032000                 THRU 205-AVISAR-CAMBIO-ANIO-E
032100
032200             MOVE ORDS-ORDER-ID    TO SUM-ORDER-ID
032300             MOVE ORDS-ORDER-DATE  TO SUM-ORDER-DATE
032400             MOVE ORDS-CUSTOMER-ID TO SUM-CUSTOMER-ID
032500
032600             PERFORM 210-BUSCAR-CLIENTE THRU 210-BUSCAR-CLIENTE-E
032700             IF LLAVE-ENCONTRADA
032800                MOVE WKS-NOMBRE-RESUELTO TO SUM-CUSTOMER-NAME
032900             ELSE
033000                MOVE SPACES        TO SUM-CUSTOMER-NAME
033100             END-IF
033200
033300             PERFORM 220-BUSCAR-TOTAL THRU 220-BUSCAR-TOTAL-E
033400             IF LLAVE-ENCONTRADA
033500                COMPUTE SUM-ORDER-TOTAL ROUNDED =
033600                        WKS-TOTAL-ORDEN-RESUELTO
033700             ELSE
033800                ADD 1 TO WKS-ORDENES-SIN-RENGLON
033900                MOVE ZEROS TO SUM-ORDER-TOTAL
034000             END-IF
034100
034200             ADD SUM-ORDER-TOTAL TO WKS-GRAN-TOTAL
034300             WRITE REG-SUM
034310             MOVE "WRITE" TO WKS-FS-ACCION
034320             MOVE 04 TO WKS-FS-CICLO
034330             PERFORM 910-VERIFICAR-FILE-STATUS
034340                 THRU 910-VERIFICAR-FILE-STATUS-E
034400     END-READ.
034410     MOVE "READ " TO WKS-FS-ACCION
034420     MOVE 03 TO WKS-FS-CICLO
034430     PERFORM 910-VERIFICAR-FILE-STATUS
034440         THRU 910-VERIFICAR-FILE-STATUS-E
034500 201-LEER-ORDEN-E.
034600     EXIT.
034700
034800******************************************************************
034900*  205 - CUANDO EL ANIO DE LA ORDEN CAMBIA RESPECTO DE LA ULTIMA  *
035000*        ORDEN PROCESADA, SE AVISA EN EL REPORTE DE PROGRESO      *
035100******************************************************************
035200 205-AVISAR-CAMBIO-ANIO SECTION.
035300     IF WKS-VIS-ANIO NOT = SPACES
035400        AND WKS-VIS-ANIO NOT = WKS-ULTIMO-ANIO
035500        DISPLAY "RETLSUM: PROCESANDO ORDENES DEL ANIO "
035600                WKS-VIS-ANIO
035700     END-IF
035800     MOVE WKS-VIS-ANIO TO WKS-ULTIMO-ANIO.
035900 205-AVISAR-CAMBIO-ANIO-E.
036000     EXIT.
036100
036200******************************************************************
036300*  210 - BUSCA EL NOMBRE DEL CLIENTE POR CUSTOMER-ID (S4)         *
036400******************************************************************
036500 210-BUSCAR-CLIENTE SECTION.
036600     MOVE "N" TO WKS-ENCONTRADO
036700     MOVE SPACES TO WKS-NOMBRE-RESUELTO
036800     PERFORM 211-BUSCAR-CLIENTE-POR-ID THRU 211-BUSCAR-CLIENTE-POR-ID-E
036900         VARYING WKS-I FROM 1 BY 1
037000         UNTIL WKS-I > WKS-CLI-LONG OR LLAVE-ENCONTRADA.
037100 210-BUSCAR-CLIENTE-E.
037200     EXIT.
037300
037400 211-BUSCAR-CLIENTE-POR-ID SECTION.
037500     IF WKS-CLI-ID(WKS-I) = SUM-CUSTOMER-ID
037600        MOVE "S" TO WKS-ENCONTRADO
037700        MOVE WKS-CLI-NOM-COMPLETO(WKS-I) TO WKS-NOMBRE-RESUELTO
037800     END-IF.
037900 211-BUSCAR-CLIENTE-POR-ID-E.
038000     EXIT.
038100
038200******************************************************************
038300*  220 - BUSCA EL TOTAL ACUMULADO DE LA ORDEN (S2, S3)            *
038400******************************************************************
038500 220-BUSCAR-TOTAL SECTION.
038600     MOVE "N" TO WKS-ENCONTRADO
038700     MOVE ZEROS TO WKS-TOTAL-ORDEN-RESUELTO
038800     PERFORM 221-BUSCAR-TOTAL-POR-ORDEN
038900         THRU 221-BUSCAR-TOTAL-POR-ORDEN-E
039000         VARYING WKS-I FROM 1 BY 1
039100         UNTIL WKS-I > WKS-TOT-LONG OR LLAVE-ENCONTRADA.
039200 220-BUSCAR-TOTAL-E.
039300     EXIT.
039400
039500 221-BUSCAR-TOTAL-POR-ORDEN SECTION.
039600     IF WKS-TOT-ORDEN-ID(WKS-I) = SUM-ORDER-ID
039700        MOVE "S" TO WKS-ENCONTRADO
039800        MOVE WKS-TOT-VALOR(WKS-I) TO WKS-TOTAL-ORDEN-RESUELTO
039900     END-IF.
040000 221-BUSCAR-TOTAL-POR-ORDEN-E.
040100     EXIT.
040200
040300******************************************************************
040400*  900 - REPORTE FINAL: NUMERO DE ORDENES RESUMIDAS Y EL GRAN     *
040500*        TOTAL DE CONTROL (BATCH FLOW, PASO 4)                    *
040600******************************************************************
040700 900-TOTALES-DE-CONTROL SECTION.
040800     DISPLAY "***************************************************".
040900     DISPLAY "*         RETLSUM - RESUMEN DE ORDENES             *".
041000     DISPLAY "***************************************************".
041100     DISPLAY "* ORDENES RESUMIDAS ............. " WKS-NUM-ORDENES.
041200     DISPLAY "* ORDENES SIN RENGLON (0.00) ..... "
041300             WKS-ORDENES-SIN-RENGLON.
041400     DISPLAY "* GRAN TOTAL DE CONTROL .......... "
041500             WKS-GT-ENTERO "." WKS-GT-DECIMAL.
041600     DISPLAY "***************************************************".
041700 900-TOTALES-DE-CONTROL-E.
041800     EXIT.
041900
042000******************************************************************
042100*  910 - VERIFICA EL FILE STATUS DEL ARCHIVO QUE SE ACABA DE      *
042200*        ABRIR/LEER/ESCRIBIR (WKS-FS-CICLO LO IDENTIFICA, WKS-FS- *
042300*        ACCION TRAE LA OPERACION); STATUS FUERA DE 00/10 ABORTA *
042400*        EL JOB, AL ESTILO DE FILE-STATUS-EXTENDED DE MIGRACFS   *
042500******************************************************************
042600 910-VERIFICAR-FILE-STATUS SECTION.
042700     EVALUATE WKS-FS-CICLO
042800        WHEN 01
042900           IF FS-OIT-SAL NOT = "00" AND FS-OIT-SAL NOT = "10"
043000              DISPLAY "RETLSUM: FILE STATUS " FS-OIT-SAL
043100                      " EN " WKS-FS-ACCION " DE OITSAL"
043200              MOVE 91 TO RETURN-CODE
043300              PERFORM 990-CERRAR-ARCHIVOS
043400                  THRU 990-CERRAR-ARCHIVOS-E
043500              STOP RUN
043600           END-IF
043700        WHEN 02
043800           IF FS-CLI-SAL NOT = "00" AND FS-CLI-SAL NOT = "10"
043900              DISPLAY "RETLSUM: FILE STATUS " FS-CLI-SAL
044000                      " EN " WKS-FS-ACCION " DE CLISAL"
044100              MOVE 91 TO RETURN-CODE
044200              PERFORM 990-CERRAR-ARCHIVOS
044300                  THRU 990-CERRAR-ARCHIVOS-E
044400              STOP RUN
044500           END-IF
044600        WHEN 03
044700           IF FS-ORD-SAL NOT = "00" AND FS-ORD-SAL NOT = "10"
044800              DISPLAY "RETLSUM: FILE STATUS " FS-ORD-SAL
044900                      " EN " WKS-FS-ACCION " DE ORDSAL"
045000              MOVE 91 TO RETURN-CODE
045100              PERFORM 990-CERRAR-ARCHIVOS
045200                  THRU 990-CERRAR-ARCHIVOS-E
045300              STOP RUN
045400           END-IF
045500        WHEN 04
045600           IF FS-SUM-SAL NOT = "00" AND FS-SUM-SAL NOT = "10"
045700              DISPLAY "RETLSUM: FILE STATUS " FS-SUM-SAL
045800                      " EN " WKS-FS-ACCION " DE SUMSAL"
045900              MOVE 91 TO RETURN-CODE
046000              PERFORM 990-CERRAR-ARCHIVOS
046100                  THRU 990-CERRAR-ARCHIVOS-E
046200              STOP RUN
046300           END-IF
046400     END-EVALUATE.
046500 910-VERIFICAR-FILE-STATUS-E.
046600     EXIT.
046700
046800******************************************************************
046900*  990 - CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA CUANDO EL JOB    *
047000*        ABORTA POR UN FILE STATUS INESPERADO                    *
047100******************************************************************
047200 990-CERRAR-ARCHIVOS SECTION.
047300     CLOSE OIT-SAL CLI-SAL ORD-SAL SUM-SAL.
047400 990-CERRAR-ARCHIVOS-E.
047500     EXIT.
